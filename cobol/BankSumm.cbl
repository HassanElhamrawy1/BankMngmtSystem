000100******************************************************************
000200* BANK-SUMMARY
000300*    Reads the account master in one sequential pass and writes
000400*    the bank-wide summary report management asks for at close
000500*    of business - total accounts, total balance on deposit, and
000600*    the single richest account. Modeled on the old inventory
000700*    report job's single-pass accumulate-and-print shape.
000800*
000900* Used File
001000*    - Account Master (Sequential) : ACCTMAST
001100*    - Summary Report              : SUMMRPT.TXT
001200******************************************************************
001300 IDENTIFICATION              DIVISION.
001400*-----------------------------------------------------------------
001500 PROGRAM-ID.                 BANK-SUMMARY.
001600 AUTHOR.                     M A LOWENSTEIN.
001700 INSTALLATION.               MIDLAND SAVINGS BANK, EDP DIVISION.
001800 DATE-WRITTEN.               AUGUST 1, 1989.
001900 DATE-COMPILED.
002000 SECURITY.                   CONFIDENTIAL - INTERNAL USE ONLY.
002100*-----------------------------------------------------------------
002200* CHANGE LOG
002300*-----------------------------------------------------------------
002400* 1989-08-01  MAL  BNK-0006  ORIGINAL, ADAPTED FROM THE OLD
002500*                            INVENTORY REPORT JOB'S SINGLE-PASS
002600*                            ACCUMULATE-AND-PRINT SHAPE.
002700* 1990-06-14  MAL  BNK-0041  RICHEST-ACCOUNT LINE NOW SUPPRESSED
002800*                            WHEN THE MASTER IS EMPTY, WAS
002900*                            PRINTING BLANK ID AND ZERO BALANCE.
003000* 1994-01-08  RTS  BNK-0106  RENUMBERED PARAGRAPHS TO SHOP
003100*                            STANDARD 300/400 LEVELS.
003200* 1998-10-06  MAL  BNK-0176  Y2K REVIEW - REPORT CARRIES NO
003300*                            DATE FIELDS, NO CHANGE REQUIRED.
003400* 2001-04-19  DHC  BNK-0233  ADDED FILE STATUS CHECK ON THE
003500*                            ACCTMAST OPEN - AUDIT ASKED WHY A
003600*                            MISSING MASTER JUST PRINTED ZEROS.
003700*-----------------------------------------------------------------
003800 ENVIRONMENT                 DIVISION.
003900*-----------------------------------------------------------------
004000 CONFIGURATION               SECTION.
004100 SOURCE-COMPUTER.            IBM-4381.
004200 OBJECT-COMPUTER.            IBM-4381.
004300 SPECIAL-NAMES.
004400     C01                     IS TOP-OF-FORM.
004500*-----------------------------------------------------------------
004600 INPUT-OUTPUT                SECTION.
004700 FILE-CONTROL.
004800     SELECT  ACCT-FILE-IN
004900             ASSIGN TO "ACCTMAST"
005000             ORGANIZATION IS LINE SEQUENTIAL
005100             FILE STATUS IS ACCT-FILE-STAT.
005200
005300     SELECT  SUMMARY-REPORT-OUT
005400             ASSIGN TO "SUMMRPT"
005500             ORGANIZATION IS LINE SEQUENTIAL.
005600******************************************************************
005700 DATA                        DIVISION.
005800*-----------------------------------------------------------------
005900 FILE                        SECTION.
006000 FD  ACCT-FILE-IN
006100     RECORD CONTAINS 40 CHARACTERS
006200     DATA RECORD IS ACCOUNT-RECORD-IN.
006300 01  ACCOUNT-RECORD-IN.
006400     05  ACCT-ID-IN             PIC X(14).
006500     05  ACCT-CUST-ID-IN        PIC X(10).
006600     05  ACCT-TYPE-IN           PIC X(01).
006700     05  ACCT-BALANCE-IN        PIC S9(13)V99.
006800 01  ACCOUNT-RECORD-IN-REDEF REDEFINES ACCOUNT-RECORD-IN.
006900     05  FILLER                 PIC X(24).
007000     05  ARI-TYPE-AND-BAL       PIC X(16).
007100
007200 FD  SUMMARY-REPORT-OUT
007300     RECORD CONTAINS 132 CHARACTERS
007400     DATA RECORD IS SUMMARY-PRINT-LINE.
007500 01  SUMMARY-PRINT-LINE         PIC X(132).
007600 01  SUMMARY-PRINT-LINE-REDEF REDEFINES SUMMARY-PRINT-LINE.
007700     05  SPL-FIRST-COLUMN        PIC X(60).
007800     05  FILLER                 PIC X(72).
007900*-----------------------------------------------------------------
008000 WORKING-STORAGE             SECTION.
008100*-----------------------------------------------------------------
008200*    File status cell for the account master, standalone per
008300*    the shop's file-status habit.
008400 77  ACCT-FILE-STAT              PIC X(02).
008500*-----------------------------------------------------------------
008600 01  SWITCHES-AND-COUNTERS.
008700     05  EOF-SW                 PIC X(01).
008800         88  NOMORE-RECORD              VALUE "Y".
008900     05  FOUND-ANY-SW           PIC X(01).
009000         88  FOUND-AT-LEAST-ONE          VALUE "Y".
009100     05  ACCT-CNT               PIC 9(07) COMP VALUE ZERO.
009200     05  TOTAL-BALANCE          PIC S9(13)V99  VALUE ZERO.
009300     05  RICHEST-BALANCE        PIC S9(13)V99  VALUE ZERO.
009400     05  RICHEST-ACCT-ID        PIC X(14)      VALUE SPACES.
009500
009600 01  REPORT-HEADING-1.
009700     05  FILLER                 PIC X(47)
009800         VALUE "============= Bank Summary Report =============".
009900     05  FILLER                 PIC X(85) VALUE SPACES.
010000
010100 01  REPORT-TRAILER.
010200     05  FILLER                 PIC X(47)
010300         VALUE "===============================================".
010400     05  FILLER                 PIC X(85) VALUE SPACES.
010500
010600 01  COUNT-DETAIL-LINE.
010700     05  FILLER                 PIC X(26)
010800         VALUE "Total Number of Accounts: ".
010900     05  CDL-COUNT              PIC ZZZ,ZZ9.
011000     05  FILLER                 PIC X(99) VALUE SPACES.
011100
011200 01  TOTAL-DETAIL-LINE.
011300     05  FILLER                 PIC X(23)
011400         VALUE "Total Balance in Bank: ".
011500     05  TDL-BALANCE            PIC Z,ZZZ,ZZZ,ZZZ,ZZ9.99-.
011600     05  FILLER                 PIC X(88) VALUE SPACES.
011700
011800 01  RICHEST-DETAIL-LINE.
011900     05  FILLER                 PIC X(17)
012000         VALUE "Richest Account: ".
012100     05  RDL-ACCT-ID            PIC X(14).
012200     05  FILLER                 PIC X(06) VALUE " with ".
012300     05  RDL-BALANCE            PIC Z,ZZZ,ZZZ,ZZZ,ZZ9.99-.
012400     05  FILLER                 PIC X(74) VALUE SPACES.
012500 01  RICHEST-DETAIL-LINE-REDEF REDEFINES RICHEST-DETAIL-LINE.
012600     05  FILLER                 PIC X(17).
012700     05  RDLR-ACCT-AND-BALANCE   PIC X(37).
012800     05  FILLER                 PIC X(78).
012900******************************************************************
013000 PROCEDURE                   DIVISION.
013100*-----------------------------------------------------------------
013200* Main procedure
013300*-----------------------------------------------------------------
013400 100-BANK-SUMMARY.
013500     PERFORM 200-INITIATE-SUMMARY
013600             THRU 200-INITIATE-SUMMARY-EXIT.
013700     PERFORM 200-PROCEED-SUMMARY UNTIL NOMORE-RECORD.
013800     PERFORM 200-TERMINATE-SUMMARY.
013900
014000     STOP RUN.
014100
014200******************************************************************
014300*    A bad ACCTMAST open is fatal - the GO TO skips the first
014400*    read and forces NOMORE-RECORD so the PROCEED loop falls
014500*    through and only the (empty) footer counts print.
014600 200-INITIATE-SUMMARY.
014700     PERFORM 300-OPEN-ALL-FILES.
014800     IF  ACCT-FILE-STAT NOT = "00"
014900         DISPLAY "BANK-SUMMARY: ACCTMAST OPEN FAILED, STATUS "
015000                 ACCT-FILE-STAT
015100         MOVE    "Y"         TO EOF-SW
015200         GO TO   200-INITIATE-SUMMARY-EXIT
015300     END-IF.
015400     PERFORM 300-INITIALIZE-SWITCHES-AND-COUNTERS.
015500     PERFORM 300-READ-ACCT-FILE-IN.
015600 200-INITIATE-SUMMARY-EXIT.
015700     EXIT.
015800
015900*-----------------------------------------------------------------
016000 200-PROCEED-SUMMARY.
016100     PERFORM 300-ACCUMULATE-TOTALS.
016200     PERFORM 300-READ-ACCT-FILE-IN.
016300
016400 200-TERMINATE-SUMMARY.
016500     PERFORM 300-WRITE-SUMMARY-REPORT.
016600     PERFORM 300-CLOSE-ALL-FILES.
016700
016800******************************************************************
016900 300-OPEN-ALL-FILES.
017000     OPEN    INPUT   ACCT-FILE-IN
017100             OUTPUT  SUMMARY-REPORT-OUT.
017200
017300*-----------------------------------------------------------------
017400 300-INITIALIZE-SWITCHES-AND-COUNTERS.
017500     INITIALIZE SWITCHES-AND-COUNTERS.
017600
017700*-----------------------------------------------------------------
017800 300-READ-ACCT-FILE-IN.
017900     READ ACCT-FILE-IN
018000             AT END      MOVE "Y"    TO EOF-SW.
018100
018200*-----------------------------------------------------------------
018300 300-ACCUMULATE-TOTALS.
018400     MOVE    "Y"             TO FOUND-ANY-SW.
018500     ADD     1               TO ACCT-CNT.
018600     ADD     ACCT-BALANCE-IN TO TOTAL-BALANCE.
018700     IF  ACCT-BALANCE-IN > RICHEST-BALANCE OR ACCT-CNT = 1
018800         MOVE    ACCT-BALANCE-IN TO RICHEST-BALANCE
018900         MOVE    ACCT-ID-IN      TO RICHEST-ACCT-ID
019000     END-IF.
019100
019200*-----------------------------------------------------------------
019300 300-WRITE-SUMMARY-REPORT.
019400     WRITE   SUMMARY-PRINT-LINE FROM REPORT-HEADING-1.
019500     MOVE    ACCT-CNT        TO CDL-COUNT.
019600     WRITE   SUMMARY-PRINT-LINE FROM COUNT-DETAIL-LINE.
019700     MOVE    TOTAL-BALANCE   TO TDL-BALANCE.
019800     WRITE   SUMMARY-PRINT-LINE FROM TOTAL-DETAIL-LINE.
019900     IF  FOUND-AT-LEAST-ONE
020000         MOVE    RICHEST-ACCT-ID TO RDL-ACCT-ID
020100         MOVE    RICHEST-BALANCE TO RDL-BALANCE
020200         WRITE   SUMMARY-PRINT-LINE FROM RICHEST-DETAIL-LINE
020300     END-IF.
020400     WRITE   SUMMARY-PRINT-LINE FROM REPORT-TRAILER.
020500
020600*-----------------------------------------------------------------
020700 300-CLOSE-ALL-FILES.
020800     CLOSE   ACCT-FILE-IN
020900             SUMMARY-REPORT-OUT.
