000100*-----------------------------------------------------------------
000200* REJECT RECORD LAYOUT
000300*    Written by CUST-MAINT, ACCT-MAINT and POST-TRANS whenever an
000400*    input record fails validation. Record length is fixed at
000500*    46 bytes - do not add FILLER.
000600*-----------------------------------------------------------------
000700* 1989-06-12  RTS  BNK-0001  ORIGINAL LAYOUT FOR THE DEPOSIT
000800*                            ACCOUNTS CONVERSION.
000900*-----------------------------------------------------------------
001000 01  REJECT-RECORD.
001100     05  REJ-SEQ                 PIC 9(06).
001200     05  REJ-REASON              PIC X(40).
