000100*-----------------------------------------------------------------
000200* TRANSACTION-REQUEST RECORD LAYOUT
000300*    Daily input to POST-TRANS, in TRQ-SEQ order.
000400*    Record length is 51 bytes; one byte of FILLER at the tail
000500*    is reserved (was the old TR-CODE/TR-VALUE spare byte).
000600*-----------------------------------------------------------------
000700* 1989-07-24  RTS  BNK-0005  ORIGINAL LAYOUT FOR THE DAILY
000800*                            TRANSACTION REQUEST FILE.
000900* 1989-11-02  RTS  BNK-0021  ADDED TRQ-TO-ACCT-ID FOR TRANSFERS,
001000*                            TAKEN FROM THE SPARE TAIL BYTE.
001100*-----------------------------------------------------------------
001200 01  TRANSACTION-REQUEST-RECORD.
001300     05  TRQ-SEQ                 PIC 9(06).
001400     05  TRQ-OP                  PIC X(01).
001500         88  TRQ-OP-DEPOSIT              VALUE "D".
001600         88  TRQ-OP-WITHDRAW             VALUE "W".
001700         88  TRQ-OP-TRANSFER             VALUE "T".
001800     05  TRQ-ACCT-ID              PIC X(14).
001900     05  TRQ-TO-ACCT-ID           PIC X(14).
002000     05  TRQ-AMOUNT               PIC S9(13)V99.
002100     05  FILLER                   PIC X(01).
