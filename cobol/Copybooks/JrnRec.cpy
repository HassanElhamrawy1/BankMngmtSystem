000100*-----------------------------------------------------------------
000200* JOURNAL RECORD LAYOUT
000300*    One entry per applied movement, appended by POST-TRANS and
000400*    ACCT-MAINT (opening deposit). Read back by ACCT-STMT.
000500*    Record length is fixed at 108 bytes - do not add FILLER.
000600*-----------------------------------------------------------------
000700* 1989-06-19  RTS  BNK-0002  LAID OUT FOR THE TRANSACTION JOURNAL.
000800*-----------------------------------------------------------------
000900 01  JOURNAL-RECORD.
001000     05  JRN-ID                  PIC X(12).
001100     05  JRN-ACCT-ID             PIC X(14).
001200     05  JRN-TYPE                PIC X(08).
001300         88  JRN-TYPE-DEPOSIT            VALUE "DEPOSIT ".
001400         88  JRN-TYPE-WITHDRAW           VALUE "WITHDRAW".
001500         88  JRN-TYPE-TRANSFER           VALUE "TRANSFER".
001600     05  JRN-AMOUNT              PIC S9(13)V99.
001700     05  JRN-TIMESTAMP           PIC X(19).
001800     05  JRN-DESC                PIC X(40).
