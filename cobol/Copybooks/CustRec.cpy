000100*-----------------------------------------------------------------
000200* CUSTOMER MASTER RECORD LAYOUT
000300*    Shared by CUST-MAINTAIN, CUST-LIST, BUILD-INDEX, ACCT-MAINT.
000400*    Record length is fixed at 96 bytes for file interchange with
000500*    the new-customer input file - do not add FILLER here.
000600*-----------------------------------------------------------------
000700* 1989-06-12  RTS  BNK-0001  ORIGINAL LAYOUT FOR THE DEPOSIT
000800*                            ACCOUNTS CONVERSION.
000900*-----------------------------------------------------------------
001000 01  CUSTOMER-RECORD.
001100     05  CUST-ID                 PIC X(10).
001200     05  CUST-NAME               PIC X(30).
001300     05  CUST-EMAIL              PIC X(40).
001400     05  CUST-PHONE              PIC X(16).
