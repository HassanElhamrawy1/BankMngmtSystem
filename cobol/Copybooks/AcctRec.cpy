000100*-----------------------------------------------------------------
000200* ACCOUNT MASTER RECORD LAYOUT
000300*    Shared by ACCT-MAINT, BUILD-INDEX, POST-TRANS, BANK-SUMM,
000400*    ACCT-STMT, ACCT-QUERY.
000500*    Record length is fixed at 40 bytes for file interchange -
000600*    do not add FILLER here.
000700*-----------------------------------------------------------------
000800* 1989-06-12  RTS  BNK-0001  ORIGINAL LAYOUT FOR THE DEPOSIT
000900*                            ACCOUNTS CONVERSION.
001000*-----------------------------------------------------------------
001100 01  ACCOUNT-RECORD.
001200     05  ACCT-ID                 PIC X(14).
001300     05  ACCT-CUST-ID            PIC X(10).
001400     05  ACCT-TYPE               PIC X(01).
001500         88  ACCT-TYPE-SAVINGS           VALUE "S".
001600         88  ACCT-TYPE-CURRENT           VALUE "C".
001700     05  ACCT-BALANCE            PIC S9(13)V99.
