000100******************************************************************
000200* POST-ENTRY
000300*    Subprogram that applies one deposit or withdrawal to a
000400*    balance already in storage and reports whether it could be
000500*    applied. Called by ACCOUNT-MAINTENANCE (opening deposit)
000600*    and TRANSACTION-POSTING (every deposit/withdraw/transfer
000700*    leg), so the "no overdraft" rule lives in exactly one
000800*    place.
000900******************************************************************
001000 IDENTIFICATION              DIVISION.
001100*-----------------------------------------------------------------
001200 PROGRAM-ID.                 POST-ENTRY.
001300 AUTHOR.                     R T SANTOS.
001400 INSTALLATION.               MIDLAND SAVINGS BANK, EDP DIVISION.
001500 DATE-WRITTEN.               JULY 3, 1989.
001600 DATE-COMPILED.
001700 SECURITY.                   CONFIDENTIAL - INTERNAL USE ONLY.
001800*-----------------------------------------------------------------
001900* CHANGE LOG
002000*-----------------------------------------------------------------
002100* 1989-07-03  RTS  BNK-0003  ORIGINAL, ADAPTED FROM THE OLD
002200*                            COMPUTE-VALUE LINKAGE-ONLY SUBPGM.
002300* 1991-07-15  RTS  BNK-0060  BOTH ACCOUNT TYPES SHARE THIS ONE
002400*                            RULE NOW - SAVINGS USED TO ALLOW A
002500*                            SMALL OVERDRAFT, DROPPED PER NEW
002600*                            BANK POLICY.
002700* 1993-11-09  RTS  BNK-0095  ADDED THE INVALID-OPERATION LEG -
002800*                            A GARBLED LS-OPERATION BYTE USED TO
002900*                            FALL INTO THE WITHDRAW ARITHMETIC.
003000* 1998-10-06  MAL  BNK-0173  Y2K REVIEW - NO DATE FIELDS ON
003100*                            THIS LINKAGE, NO CHANGE REQUIRED.
003200* 2001-09-24  RTS  BNK-0242  ADDED THE INVALID-OPERATION COUNTER
003300*                            FOR THE MONTH-END SUBPROGRAM AUDIT
003400*                            OPERATIONS HAS STARTED ASKING FOR.
003500*-----------------------------------------------------------------
003600 ENVIRONMENT                 DIVISION.
003700*-----------------------------------------------------------------
003800 CONFIGURATION               SECTION.
003900 SOURCE-COMPUTER.            IBM-4381.
004000 OBJECT-COMPUTER.            IBM-4381.
004100 SPECIAL-NAMES.
004200     C01                     IS TOP-OF-FORM.
004300******************************************************************
004400 DATA                        DIVISION.
004500*-----------------------------------------------------------------
004600 WORKING-STORAGE             SECTION.
004700*-----------------------------------------------------------------
004800*    Counts garbled LS-OPERATION bytes across the run for the
004900*    month-end subprogram audit - standalone per the shop's
005000*    habit for this kind of tally.
005100 77  WS-INVALID-OP-CNT           PIC 9(05) COMP VALUE ZERO.
005200*-----------------------------------------------------------------
005300 01  WS-ENTRY-TRACE-AREA.
005400     05  ETA-OPERATION           PIC X(01).
005500     05  FILLER                 PIC X(01).
005600 01  WS-ENTRY-TRACE-REDEF REDEFINES WS-ENTRY-TRACE-AREA.
005700     05  ETA-WHOLE               PIC X(02).
005800
005900 01  WS-STATUS-CODE-TABLE.
006000     05  FILLER                 PIC X(01) VALUE "0".
006100     05  FILLER                 PIC X(01) VALUE "1".
006200 01  WS-STATUS-CODE-REDEF REDEFINES WS-STATUS-CODE-TABLE.
006300     05  WSC-STATUS-ENTRY        OCCURS 2 TIMES
006400                                 INDEXED BY WSX
006500                                 PIC X(01).
006600*-----------------------------------------------------------------
006700 LINKAGE                     SECTION.
006800*-----------------------------------------------------------------
006900 01  LINK-PARAMETERS.
007000     05  LS-OPERATION            PIC X(01).
007100         88  LS-OP-DEPOSIT               VALUE "D".
007200         88  LS-OP-WITHDRAW              VALUE "W".
007300     05  LS-BALANCE              PIC S9(13)V99.
007400     05  LS-AMOUNT               PIC S9(13)V99.
007500     05  LS-STATUS               PIC X(01).
007600         88  LS-STATUS-OK                VALUE "0".
007700         88  LS-STATUS-INSUFFICIENT      VALUE "1".
007800 01  LINK-PARAMETERS-REDEF REDEFINES LINK-PARAMETERS.
007900     05  FILLER                 PIC X(01).
008000     05  LPR-BALANCE-AND-AMOUNT  PIC X(30).
008100     05  FILLER                 PIC X(01).
008200******************************************************************
008300 PROCEDURE                   DIVISION    USING LINK-PARAMETERS.
008400*-----------------------------------------------------------------
008500* Main procedure
008600*-----------------------------------------------------------------
008700 100-POST-ONE-ENTRY.
008800     PERFORM 200-APPLY-ENTRY
008900             THRU 200-APPLY-ENTRY-EXIT.
009000     GOBACK.
009100
009200******************************************************************
009300*    A garbled LS-OPERATION byte is neither a deposit nor a
009400*    withdrawal - the GO TO skips the arithmetic entirely and
009500*    lands on the EXIT sentinel with LS-STATUS left insufficient
009600*    so the calling program's reject path fires.
009700 200-APPLY-ENTRY.
009800     MOVE    LS-OPERATION    TO ETA-OPERATION.
009900     MOVE    "0"             TO LS-STATUS.
010000     IF  NOT LS-OP-DEPOSIT AND NOT LS-OP-WITHDRAW
010100         ADD     1               TO WS-INVALID-OP-CNT
010200         MOVE    "1"             TO LS-STATUS
010300         GO TO   200-APPLY-ENTRY-EXIT
010400     END-IF.
010500     IF  LS-OP-DEPOSIT
010600         ADD     LS-AMOUNT       TO LS-BALANCE
010700     ELSE
010800         IF  LS-BALANCE < LS-AMOUNT
010900             MOVE    "1"         TO LS-STATUS
011000         ELSE
011100             SUBTRACT LS-AMOUNT  FROM LS-BALANCE
011200         END-IF
011300     END-IF.
011400 200-APPLY-ENTRY-EXIT.
011500     EXIT.
