000100******************************************************************
000200* TRANSACTION-POSTING
000300*    Reads the day's transaction requests in TRQ-SEQ order and
000400*    applies each deposit, withdrawal, or transfer to the account
000500*    index built by BUILD-INDEX, keyed random the same way the
000600*    old on-line job read and rewrote INVENT6. At end of run the
000700*    account index is unloaded back to a sequential master with
000800*    the day's final balances.
000900*
001000* Used File
001100*    - Transaction Requests (Sequential) : TRANREQ
001200*    - Account Index (Indexed, I-O)      : ACCTINDX
001300*    - Account Master Out (Sequential)   : ACCTMAST-NEW
001400*    - Transaction Journal (append)      : TRANJRNL
001500*    - Reject File                       : TRANREJ
001600******************************************************************
001700 IDENTIFICATION              DIVISION.
001800*-----------------------------------------------------------------
001900 PROGRAM-ID.                 TRANSACTION-POSTING.
002000 AUTHOR.                     R T SANTOS.
002100 INSTALLATION.               MIDLAND SAVINGS BANK, EDP DIVISION.
002200 DATE-WRITTEN.               JULY 24, 1989.
002300 DATE-COMPILED.
002400 SECURITY.                   CONFIDENTIAL - INTERNAL USE ONLY.
002500*-----------------------------------------------------------------
002600* CHANGE LOG
002700*-----------------------------------------------------------------
002800* 1989-07-24  RTS  BNK-0005  ORIGINAL, ADAPTED FROM THE OLD
002900*                            SCREEN-DRIVEN INVENTORY UPDATE JOB -
003000*                            THIS IS THE DAILY POSTING STEP.
003100* 1989-11-02  RTS  BNK-0021  TRANSFER LOGIC ADDED - PEEKS BOTH
003200*                            ACCOUNTS BEFORE POSTING EITHER LEG.
003300* 1990-02-20  MAL  BNK-0033  WITHDRAW NOW CALLS POST-ENTRY SO
003400*                            SAVINGS AND CURRENT SHARE ONE RULE.
003500* 1992-05-11  DHC  BNK-0072  CONTROL TOTALS ADDED TO END-OF-RUN
003600*                            DISPLAY PER AUDIT REQUEST.
003700* 1994-01-08  RTS  BNK-0105  RENUMBERED PARAGRAPHS TO SHOP
003800*                            STANDARD 300/400 LEVELS.
003900* 1996-03-27  DHC  BNK-0141  ADDED UPSI-0 TRACE SWITCH SO
004000*                            OPERATIONS CAN GET A REQUEST-BY-
004100*                            REQUEST TRACE WITHOUT A RECOMPILE.
004200* 1998-10-06  MAL  BNK-0175  Y2K REVIEW - JOURNAL TIMESTAMP
004300*                            ALREADY CARRIES A 4-DIGIT YEAR,
004400*                            NO CHANGE REQUIRED.
004500* 2000-01-14  MAL  BNK-0183  CONFIRMED FIRST BUSINESS DAY OF
004600*                            2000 POSTED CLEAN, NO FOLLOW UP.
004700* 2001-04-30  RTS  BNK-0206  ACCOUNT MASTER OUT NOW WRITTEN EVEN
004800*                            WHEN NO REQUESTS ARE READ, SO A
004900*                            RERUN OF THE JOB STREAM DOES NOT
005000*                            WIPE THE MASTER.
005100* 2002-08-06  DHC  BNK-0255  TRANSFER TO THE SAME ACCOUNT IS NOW
005200*                            REJECTED OUTRIGHT - THE TWO LEGS
005300*                            WERE POSTING AGAINST TWO STALE
005400*                            IN-MEMORY COPIES OF ONE RECORD AND
005500*                            THE DEPOSIT LEG WAS OVERWRITING THE
005600*                            WITHDRAW.
005700*-----------------------------------------------------------------
005800 ENVIRONMENT                 DIVISION.
005900*-----------------------------------------------------------------
006000 CONFIGURATION               SECTION.
006100 SOURCE-COMPUTER.            IBM-4381.
006200 OBJECT-COMPUTER.            IBM-4381.
006300 SPECIAL-NAMES.
006400     C01                     IS TOP-OF-FORM
006500     UPSI-0 ON STATUS         IS TRACE-ON
006600            OFF STATUS        IS TRACE-OFF.
006700*-----------------------------------------------------------------
006800 INPUT-OUTPUT                SECTION.
006900 FILE-CONTROL.
007000     SELECT  TRAN-REQUEST-IN
007100             ASSIGN TO "TRANREQ"
007200             ORGANIZATION IS LINE SEQUENTIAL.
007300
007400     SELECT  ACCT-INDEX-FILE
007500             ASSIGN TO "ACCTINDX"
007600             ORGANIZATION IS INDEXED
007700             ACCESS MODE IS DYNAMIC
007800             RECORD KEY IS ACCT-ID-IDX
007900             FILE STATUS IS ACCT-FILE-STAT.
008000
008100     SELECT  ACCT-MASTER-OUT
008200             ASSIGN TO "ACCTMAST-NEW"
008300             ORGANIZATION IS LINE SEQUENTIAL.
008400
008500     SELECT  TRAN-JOURNAL-OUT
008600             ASSIGN TO "TRANJRNL"
008700             ORGANIZATION IS LINE SEQUENTIAL.
008800
008900     SELECT  TRAN-REJECTS-OUT
009000             ASSIGN TO "TRANREJ"
009100             ORGANIZATION IS LINE SEQUENTIAL.
009200******************************************************************
009300 DATA                        DIVISION.
009400*-----------------------------------------------------------------
009500 FILE                        SECTION.
009600 FD  TRAN-REQUEST-IN
009700     RECORD CONTAINS 51 CHARACTERS
009800     DATA RECORD IS TRANSACTION-REQUEST-RECORD.
009900 COPY "Copybooks\TrqRec.cpy".
010000
010100 FD  ACCT-INDEX-FILE
010200     RECORD CONTAINS 44 CHARACTERS
010300     DATA RECORD IS ACCT-INDEX-RECORD.
010400 01  ACCT-INDEX-RECORD.
010500     05  ACCT-ID-IDX            PIC X(14).
010600     05  ACCT-CUST-ID-IDX       PIC X(10).
010700     05  ACCT-TYPE-IDX          PIC X(01).
010800         88  ACCT-TYPE-IDX-SAVINGS      VALUE "S".
010900         88  ACCT-TYPE-IDX-CURRENT      VALUE "C".
011000     05  ACCT-BALANCE-IDX       PIC S9(13)V99.
011100     05  FILLER                 PIC X(04).
011200
011300 FD  ACCT-MASTER-OUT
011400     RECORD CONTAINS 40 CHARACTERS
011500     DATA RECORD IS ACCOUNT-RECORD-OUT.
011600 01  ACCOUNT-RECORD-OUT.
011700     05  ACCT-ID-OUT            PIC X(14).
011800     05  ACCT-CUST-ID-OUT       PIC X(10).
011900     05  ACCT-TYPE-OUT          PIC X(01).
012000     05  ACCT-BALANCE-OUT       PIC S9(13)V99.
012100
012200 FD  TRAN-JOURNAL-OUT
012300     RECORD CONTAINS 108 CHARACTERS
012400     DATA RECORD IS JOURNAL-RECORD.
012500 COPY "Copybooks\JrnRec.cpy".
012600
012700 FD  TRAN-REJECTS-OUT
012800     RECORD CONTAINS 46 CHARACTERS
012900     DATA RECORD IS REJECT-RECORD.
013000 COPY "Copybooks\RejRec.cpy".
013100*-----------------------------------------------------------------
013200 WORKING-STORAGE             SECTION.
013300*-----------------------------------------------------------------
013400*    File status cell for the indexed account master, standalone
013500*    per the shop's file-status habit.
013600 77  ACCT-FILE-STAT              PIC X(02).
013700*-----------------------------------------------------------------
013800 01  SWITCHES-AND-COUNTERS.
013900     05  TRQ-EOF-SW             PIC X(01).
014000         88  TRQ-EOF                     VALUE "Y".
014100     05  IDX-EOF-SW             PIC X(01).
014200         88  IDX-EOF                     VALUE "Y".
014300     05  VALID-SW               PIC X(01).
014400         88  RECORD-IS-VALID             VALUE "Y".
014500     05  SRC-FOUND-SW           PIC X(01).
014600         88  SRC-ACCOUNT-FOUND            VALUE "Y".
014700     05  DST-FOUND-SW           PIC X(01).
014800         88  DST-ACCOUNT-FOUND            VALUE "Y".
014900     05  REJ-SEQ-CTR            PIC 9(06) COMP VALUE ZERO.
015000     05  JRN-SEQ-CTR            PIC 9(10) COMP VALUE ZERO.
015100
015200 01  CONTROL-TOTALS.
015300     05  REQ-READ-CNT           PIC 9(07) COMP VALUE ZERO.
015400     05  REQ-APPLIED-CNT        PIC 9(07) COMP VALUE ZERO.
015500     05  REQ-REJECTED-CNT       PIC 9(07) COMP VALUE ZERO.
015600     05  TOTAL-DEPOSITED        PIC S9(13)V99 VALUE ZERO.
015700     05  TOTAL-WITHDRAWN        PIC S9(13)V99 VALUE ZERO.
015800
015900 01  WORKING-ACCOUNT-VIEWS.
016000*    Alternate views of the two accounts a transfer touches -
016100*    kept side by side so the source leg can be posted and
016200*    rewritten before the destination record is even read.
016300     05  SRC-ACCT-RECORD.
016400         10  SRC-ACCT-ID         PIC X(14).
016500         10  SRC-ACCT-CUST-ID    PIC X(10).
016600         10  SRC-ACCT-TYPE       PIC X(01).
016700         10  SRC-ACCT-BALANCE    PIC S9(13)V99.
016800     05  DST-ACCT-RECORD.
016900         10  DST-ACCT-ID         PIC X(14).
017000         10  DST-ACCT-CUST-ID    PIC X(10).
017100         10  DST-ACCT-TYPE       PIC X(01).
017200         10  DST-ACCT-BALANCE    PIC S9(13)V99.
017300
017400 01  LINK-PARAMETERS-PT.
017500     05  LS-OPERATION-PT        PIC X(01).
017600     05  LS-BALANCE-PT          PIC S9(13)V99.
017700     05  LS-AMOUNT-PT           PIC S9(13)V99.
017800     05  LS-STATUS-PT           PIC X(01).
017900         88  LS-STATUS-PT-OK            VALUE "0".
018000         88  LS-STATUS-PT-SHORT         VALUE "1".
018100
018200 01  JOURNAL-ID-AREA.
018300     05  JRN-ID-TAG             PIC X(02) VALUE "PT".
018400     05  JRN-ID-NUMBER          PIC 9(10).
018500 01  JOURNAL-ID-REDEF REDEFINES JOURNAL-ID-AREA.
018600     05  JRN-ID-WHOLE           PIC X(12).
018700
018800 01  WITHDRAW-DESC-TABLE.
018900*    Description text keys off account type - one REDEFINES
019000*    picks the right leading phrase without an IF/ELSE per use.
019100     05  FILLER                 PIC X(30)
019200         VALUE "Withdraw from Savings Account ".
019300     05  FILLER                 PIC X(30)
019400         VALUE "Withdraw from Current Account ".
019500 01  WITHDRAW-DESC-REDEF REDEFINES WITHDRAW-DESC-TABLE.
019600     05  WITHDRAW-DESC-ENTRY OCCURS 2 TIMES
019700                             INDEXED BY WDX
019800                             PIC X(30).
019900
020000 01  DEPOSIT-DESC-AREA.
020100     05  FILLER                 PIC X(19)
020200         VALUE "Deposit to account ".
020300     05  DEPOSIT-DESC-ACCT      PIC X(14).
020400     05  FILLER                 PIC X(07) VALUE SPACES.
020500
020600 01  WITHDRAW-DESC-AREA.
020700     05  WITHDRAW-DESC-LEAD     PIC X(30).
020800     05  WITHDRAW-DESC-ACCT     PIC X(14).
020900
021000 01  VALIDATION-MESSAGES.
021100     05  MSG-BAD-AMOUNT         PIC X(40)
021200         VALUE "Amount must be positive.".
021300     05  MSG-ACCT-NOT-FOUND     PIC X(40)
021400         VALUE "Account not found.".
021500     05  MSG-BOTH-NOT-FOUND     PIC X(40)
021600         VALUE "One or both accounts not found.".
021700     05  MSG-INSUFFICIENT       PIC X(40)
021800         VALUE "Insufficient balance.".
021900     05  MSG-SAME-ACCOUNT       PIC X(40)
022000         VALUE "Transfer to same account.".
022100
022200 01  CURRENT-DATE-TIME.
022300     05  CDT-DATE.
022400         10  CDT-YEAR           PIC 9(04).
022500         10  CDT-MONTH          PIC 9(02).
022600         10  CDT-DAY            PIC 9(02).
022700     05  CDT-TIME.
022800         10  CDT-HOUR           PIC 9(02).
022900         10  CDT-MINUTE         PIC 9(02).
023000         10  CDT-SECOND         PIC 9(02).
023100         10  CDT-HUNDREDTH      PIC 9(02).
023200
023300 01  TIMESTAMP-AREA.
023400     05  TS-YEAR                PIC 9(04).
023500     05  FILLER                 PIC X(01) VALUE "-".
023600     05  TS-MONTH               PIC 9(02).
023700     05  FILLER                 PIC X(01) VALUE "-".
023800     05  TS-DAY                 PIC 9(02).
023900     05  FILLER                 PIC X(01) VALUE SPACE.
024000     05  TS-HOUR                PIC 9(02).
024100     05  FILLER                 PIC X(01) VALUE ":".
024200     05  TS-MINUTE              PIC 9(02).
024300     05  FILLER                 PIC X(01) VALUE ":".
024400     05  TS-SECOND              PIC 9(02).
024500******************************************************************
024600 PROCEDURE                   DIVISION.
024700*-----------------------------------------------------------------
024800* Main procedure
024900*-----------------------------------------------------------------
025000 100-TRANSACTION-POSTING.
025100     PERFORM 200-INITIATE-POSTING-RUN
025200             THRU 200-INITIATE-POSTING-RUN-EXIT.
025300     PERFORM 200-PROCEED-POSTING-RUN UNTIL TRQ-EOF.
025400     PERFORM 200-TERMINATE-POSTING-RUN.
025500
025600     STOP RUN.
025700
025800******************************************************************
025900*    A bad ACCTINDX open is fatal to the whole run - the GO TO
026000*    skips the counter reset and first read and lands directly
026100*    on the EXIT sentinel, and the empty request file makes the
026200*    PROCEED loop above fall through at once.
026300 200-INITIATE-POSTING-RUN.
026400     PERFORM 300-OPEN-ALL-FILES.
026500     IF  ACCT-FILE-STAT NOT = "00"
026600         DISPLAY "TRANSACTION-POSTING: ACCTINDX OPEN FAILED, "
026700                 "STATUS " ACCT-FILE-STAT
026800         MOVE    "Y"         TO TRQ-EOF-SW
026900         GO TO   200-INITIATE-POSTING-RUN-EXIT
027000     END-IF.
027100     PERFORM 300-INITIALIZE-SWITCHES-AND-COUNTERS.
027200     PERFORM 300-READ-TRAN-REQUEST-IN.
027300 200-INITIATE-POSTING-RUN-EXIT.
027400     EXIT.
027500
027600*-----------------------------------------------------------------
027700 200-PROCEED-POSTING-RUN.
027800     IF  TRACE-ON
027900         DISPLAY "TRANSACTION-POSTING: TRACE TRQ-SEQ "
028000                 TRQ-SEQ " OP " TRQ-OP
028100     END-IF.
028200     PERFORM 300-VALIDATE-AND-APPLY-REQUEST.
028300     PERFORM 300-READ-TRAN-REQUEST-IN.
028400
028500 200-TERMINATE-POSTING-RUN.
028600     PERFORM 300-UNLOAD-ACCOUNT-INDEX.
028700     PERFORM 300-CLOSE-ALL-FILES.
028800     PERFORM 300-DISPLAY-CONTROL-TOTALS.
028900
029000******************************************************************
029100 300-OPEN-ALL-FILES.
029200     OPEN    INPUT   TRAN-REQUEST-IN
029300             I-O     ACCT-INDEX-FILE
029400             EXTEND  TRAN-JOURNAL-OUT
029500             OUTPUT  TRAN-REJECTS-OUT.
029600
029700*-----------------------------------------------------------------
029800 300-INITIALIZE-SWITCHES-AND-COUNTERS.
029900     INITIALIZE SWITCHES-AND-COUNTERS CONTROL-TOTALS.
030000
030100*-----------------------------------------------------------------
030200 300-READ-TRAN-REQUEST-IN.
030300     READ TRAN-REQUEST-IN
030400             AT END      MOVE "Y"    TO TRQ-EOF-SW
030500             NOT AT END  ADD 1        TO REQ-READ-CNT.
030600
030700*-----------------------------------------------------------------
030800* Dispatches on TRQ-OP after the one rule common to every
030900* operation - the amount must be strictly positive.
031000*-----------------------------------------------------------------
031100 300-VALIDATE-AND-APPLY-REQUEST.
031200     MOVE    "Y"             TO VALID-SW.
031300     IF  TRQ-AMOUNT NOT > ZERO
031400         MOVE    "N"         TO VALID-SW
031500         MOVE    MSG-BAD-AMOUNT TO REJ-REASON
031600     END-IF.
031700     IF  RECORD-IS-VALID
031800         EVALUATE TRUE
031900             WHEN TRQ-OP-DEPOSIT
032000                 PERFORM 400-APPLY-DEPOSIT
032100             WHEN TRQ-OP-WITHDRAW
032200                 PERFORM 400-APPLY-WITHDRAW
032300             WHEN TRQ-OP-TRANSFER
032400                 PERFORM 400-APPLY-TRANSFER
032500             WHEN OTHER
032600                 MOVE "N"    TO VALID-SW
032700                 MOVE MSG-ACCT-NOT-FOUND TO REJ-REASON
032800         END-EVALUATE
032900     END-IF.
033000     IF  NOT RECORD-IS-VALID
033100         PERFORM 400-WRITE-REJECT-RECORD
033200     END-IF.
033300
033400*-----------------------------------------------------------------
033500 300-DISPLAY-CONTROL-TOTALS.
033600     DISPLAY "TRANSACTION-POSTING - CONTROL TOTALS".
033700     DISPLAY "  REQUESTS READ     : " REQ-READ-CNT.
033800     DISPLAY "  REQUESTS APPLIED  : " REQ-APPLIED-CNT.
033900     DISPLAY "  REQUESTS REJECTED : " REQ-REJECTED-CNT.
034000     DISPLAY "  TOTAL DEPOSITED   : " TOTAL-DEPOSITED.
034100     DISPLAY "  TOTAL WITHDRAWN   : " TOTAL-WITHDRAWN.
034200
034300*-----------------------------------------------------------------
034400* The account index is the working copy for the whole run; the
034500* sequential master out is a plain unload of it in key order,
034600* the same shape BUILD-INDEX read the master in.
034700*-----------------------------------------------------------------
034800 300-UNLOAD-ACCOUNT-INDEX.
034900     OPEN    OUTPUT  ACCT-MASTER-OUT.
035000     MOVE    "N"             TO IDX-EOF-SW.
035100     PERFORM 400-READ-ACCT-INDEX-NEXT.
035200     PERFORM 400-WRITE-ACCT-MASTER-OUT UNTIL IDX-EOF.
035300     CLOSE   ACCT-MASTER-OUT.
035400
035500*-----------------------------------------------------------------
035600 300-CLOSE-ALL-FILES.
035700     CLOSE   TRAN-REQUEST-IN
035800             ACCT-INDEX-FILE
035900             TRAN-JOURNAL-OUT
036000             TRAN-REJECTS-OUT.
036100
036200******************************************************************
036300 400-APPLY-DEPOSIT.
036400     MOVE    TRQ-ACCT-ID     TO ACCT-ID-IDX.
036500     READ    ACCT-INDEX-FILE
036600         INVALID KEY     MOVE "N"    TO VALID-SW
036700                         MOVE MSG-ACCT-NOT-FOUND TO REJ-REASON
036800         NOT INVALID KEY PERFORM 500-POST-DEPOSIT-LEG.
036900
037000*-----------------------------------------------------------------
037100 400-APPLY-WITHDRAW.
037200     MOVE    TRQ-ACCT-ID     TO ACCT-ID-IDX.
037300     READ    ACCT-INDEX-FILE
037400         INVALID KEY     MOVE "N"    TO VALID-SW
037500                         MOVE MSG-ACCT-NOT-FOUND TO REJ-REASON
037600         NOT INVALID KEY PERFORM 500-POST-WITHDRAW-LEG.
037700
037800*-----------------------------------------------------------------
037900* Both accounts are looked up first - if either is missing the
038000* whole transfer is rejected before any balance is touched. A
038100* transfer whose TO-ACCOUNT is the FROM-ACCOUNT is rejected the
038200* same way, ahead of either lookup - posting a withdraw leg and
038300* a deposit leg against one stale in-memory copy of the same
038400* record would drop the withdraw when the deposit leg rewrites.
038500*-----------------------------------------------------------------
038600 400-APPLY-TRANSFER.
038700     IF  TRQ-ACCT-ID = TRQ-TO-ACCT-ID
038800         MOVE    "N"         TO VALID-SW
038900         MOVE    MSG-SAME-ACCOUNT TO REJ-REASON
039000     ELSE
039100         MOVE    "N"         TO SRC-FOUND-SW
039200         MOVE    "N"         TO DST-FOUND-SW
039300         MOVE    TRQ-ACCT-ID TO ACCT-ID-IDX
039400         READ    ACCT-INDEX-FILE
039500             INVALID KEY     CONTINUE
039600             NOT INVALID KEY MOVE "Y"    TO SRC-FOUND-SW
039700                     MOVE ACCT-INDEX-RECORD TO SRC-ACCT-RECORD
039800         END-READ
039900         MOVE    TRQ-TO-ACCT-ID TO ACCT-ID-IDX
040000         READ    ACCT-INDEX-FILE
040100             INVALID KEY     CONTINUE
040200             NOT INVALID KEY MOVE "Y"    TO DST-FOUND-SW
040300                     MOVE ACCT-INDEX-RECORD TO DST-ACCT-RECORD
040400         END-READ
040500         IF  SRC-ACCOUNT-FOUND AND DST-ACCOUNT-FOUND
040600             PERFORM 500-POST-TRANSFER-LEGS
040700         ELSE
040800             MOVE    "N"     TO VALID-SW
040900             MOVE    MSG-BOTH-NOT-FOUND TO REJ-REASON
041000         END-IF
041100     END-IF.
041200
041300*-----------------------------------------------------------------
041400 400-WRITE-REJECT-RECORD.
041500     ADD     1               TO REJ-SEQ-CTR.
041600     ADD     1               TO REQ-REJECTED-CNT.
041700     MOVE    REJ-SEQ-CTR     TO REJ-SEQ.
041800     WRITE   REJECT-RECORD.
041900
042000*-----------------------------------------------------------------
042100 400-BUILD-JOURNAL-ID.
042200     ADD     1               TO JRN-SEQ-CTR.
042300     MOVE    JRN-SEQ-CTR     TO JRN-ID-NUMBER.
042400
042500*-----------------------------------------------------------------
042600 400-BUILD-TIMESTAMP.
042700     ACCEPT  CDT-DATE        FROM DATE YYYYMMDD.
042800     ACCEPT  CDT-TIME        FROM TIME.
042900     MOVE    CDT-YEAR        TO TS-YEAR.
043000     MOVE    CDT-MONTH       TO TS-MONTH.
043100     MOVE    CDT-DAY         TO TS-DAY.
043200     MOVE    CDT-HOUR        TO TS-HOUR.
043300     MOVE    CDT-MINUTE      TO TS-MINUTE.
043400     MOVE    CDT-SECOND      TO TS-SECOND.
043500
043600*-----------------------------------------------------------------
043700 400-READ-ACCT-INDEX-NEXT.
043800     READ    ACCT-INDEX-FILE NEXT RECORD
043900             AT END      MOVE "Y"    TO IDX-EOF-SW.
044000
044100*-----------------------------------------------------------------
044200 400-WRITE-ACCT-MASTER-OUT.
044300     MOVE    ACCT-ID-IDX     TO ACCT-ID-OUT.
044400     MOVE    ACCT-CUST-ID-IDX TO ACCT-CUST-ID-OUT.
044500     MOVE    ACCT-TYPE-IDX   TO ACCT-TYPE-OUT.
044600     MOVE    ACCT-BALANCE-IDX TO ACCT-BALANCE-OUT.
044700     WRITE   ACCOUNT-RECORD-OUT.
044800     PERFORM 400-READ-ACCT-INDEX-NEXT.
044900
045000******************************************************************
045100 500-POST-DEPOSIT-LEG.
045200     MOVE    "D"             TO LS-OPERATION-PT.
045300     MOVE    ACCT-BALANCE-IDX TO LS-BALANCE-PT.
045400     MOVE    TRQ-AMOUNT      TO LS-AMOUNT-PT.
045500     CALL    "POST-ENTRY"    USING LINK-PARAMETERS-PT.
045600     MOVE    LS-BALANCE-PT   TO ACCT-BALANCE-IDX.
045700     REWRITE ACCT-INDEX-RECORD
045800         INVALID KEY DISPLAY "TRANSACTION-POSTING: REWRITE "
045900                     "FAILED " TRQ-ACCT-ID.
046000     ADD     TRQ-AMOUNT      TO TOTAL-DEPOSITED.
046100     ADD     1               TO REQ-APPLIED-CNT.
046200     MOVE    TRQ-ACCT-ID     TO DEPOSIT-DESC-ACCT.
046300     PERFORM 600-WRITE-DEPOSIT-JOURNAL-ENTRY.
046400
046500*-----------------------------------------------------------------
046600* Withdraw goes through POST-ENTRY the same as a deposit so the
046700* insufficient-balance rule lives in exactly one place.
046800*-----------------------------------------------------------------
046900 500-POST-WITHDRAW-LEG.
047000     MOVE    "W"             TO LS-OPERATION-PT.
047100     MOVE    ACCT-BALANCE-IDX TO LS-BALANCE-PT.
047200     MOVE    TRQ-AMOUNT      TO LS-AMOUNT-PT.
047300     CALL    "POST-ENTRY"    USING LINK-PARAMETERS-PT.
047400     IF  LS-STATUS-PT-SHORT
047500         MOVE    "N"         TO VALID-SW
047600         MOVE    MSG-INSUFFICIENT TO REJ-REASON
047700     ELSE
047800         MOVE    LS-BALANCE-PT TO ACCT-BALANCE-IDX
047900         REWRITE ACCT-INDEX-RECORD
048000             INVALID KEY DISPLAY "TRANSACTION-POSTING: REWRITE "
048100                         "FAILED " TRQ-ACCT-ID
048200         ADD     TRQ-AMOUNT  TO TOTAL-WITHDRAWN
048300         ADD     1           TO REQ-APPLIED-CNT
048400         PERFORM 500-BUILD-WITHDRAW-DESC
048500         PERFORM 600-WRITE-WITHDRAW-JOURNAL-ENTRY
048600     END-IF.
048700
048800*-----------------------------------------------------------------
048900* Source leg is posted and rewritten first; a short balance on
049000* the source aborts the whole transfer before the destination
049100* record is ever touched.
049200*-----------------------------------------------------------------
049300 500-POST-TRANSFER-LEGS.
049400     MOVE    "W"             TO LS-OPERATION-PT.
049500     MOVE    SRC-ACCT-BALANCE TO LS-BALANCE-PT.
049600     MOVE    TRQ-AMOUNT      TO LS-AMOUNT-PT.
049700     CALL    "POST-ENTRY"    USING LINK-PARAMETERS-PT.
049800     IF  LS-STATUS-PT-SHORT
049900         MOVE    "N"         TO VALID-SW
050000         MOVE    MSG-INSUFFICIENT TO REJ-REASON
050100     ELSE
050200         MOVE    LS-BALANCE-PT TO SRC-ACCT-BALANCE
050300         MOVE    SRC-ACCT-RECORD TO ACCT-INDEX-RECORD
050400         REWRITE ACCT-INDEX-RECORD
050500             INVALID KEY DISPLAY "TRANSACTION-POSTING: REWRITE "
050600                         "FAILED " TRQ-ACCT-ID
050700         ADD     TRQ-AMOUNT  TO TOTAL-WITHDRAWN
050800         MOVE    "D"         TO LS-OPERATION-PT
050900         MOVE    DST-ACCT-BALANCE TO LS-BALANCE-PT
051000         MOVE    TRQ-AMOUNT  TO LS-AMOUNT-PT
051100         CALL    "POST-ENTRY" USING LINK-PARAMETERS-PT
051200         MOVE    LS-BALANCE-PT TO DST-ACCT-BALANCE
051300         MOVE    DST-ACCT-RECORD TO ACCT-INDEX-RECORD
051400         REWRITE ACCT-INDEX-RECORD
051500             INVALID KEY DISPLAY "TRANSACTION-POSTING: REWRITE "
051600                         "FAILED " TRQ-TO-ACCT-ID
051700         ADD     TRQ-AMOUNT  TO TOTAL-DEPOSITED
051800         ADD     1           TO REQ-APPLIED-CNT
051900         PERFORM 500-BUILD-WITHDRAW-DESC-SRC
052000         PERFORM 600-WRITE-WITHDRAW-JOURNAL-ENTRY
052100         MOVE    TRQ-TO-ACCT-ID TO DEPOSIT-DESC-ACCT
052200         PERFORM 600-WRITE-DEPOSIT-JOURNAL-ENTRY
052300     END-IF.
052400
052500*-----------------------------------------------------------------
052600 500-BUILD-WITHDRAW-DESC.
052700     SET     WDX             TO 1.
052800     IF  ACCT-TYPE-IDX-SAVINGS
052900         SET WDX             TO 1
053000     ELSE
053100         SET WDX             TO 2
053200     END-IF.
053300     MOVE    WITHDRAW-DESC-ENTRY (WDX) TO WITHDRAW-DESC-LEAD.
053400     MOVE    TRQ-ACCT-ID     TO WITHDRAW-DESC-ACCT.
053500
053600*-----------------------------------------------------------------
053700 500-BUILD-WITHDRAW-DESC-SRC.
053800     IF  SRC-ACCT-TYPE = "S"
053900         SET WDX             TO 1
054000     ELSE
054100         SET WDX             TO 2
054200     END-IF.
054300     MOVE    WITHDRAW-DESC-ENTRY (WDX) TO WITHDRAW-DESC-LEAD.
054400     MOVE    TRQ-ACCT-ID     TO WITHDRAW-DESC-ACCT.
054500
054600******************************************************************
054700 600-WRITE-DEPOSIT-JOURNAL-ENTRY.
054800     PERFORM 400-BUILD-JOURNAL-ID.
054900     PERFORM 400-BUILD-TIMESTAMP.
055000     MOVE    JRN-ID-WHOLE    TO JRN-ID.
055100     MOVE    DEPOSIT-DESC-ACCT TO JRN-ACCT-ID.
055200     MOVE    "DEPOSIT "      TO JRN-TYPE.
055300     MOVE    TRQ-AMOUNT      TO JRN-AMOUNT.
055400     MOVE    TIMESTAMP-AREA  TO JRN-TIMESTAMP.
055500     MOVE    DEPOSIT-DESC-AREA TO JRN-DESC.
055600     WRITE   JOURNAL-RECORD.
055700
055800*-----------------------------------------------------------------
055900 600-WRITE-WITHDRAW-JOURNAL-ENTRY.
056000     PERFORM 400-BUILD-JOURNAL-ID.
056100     PERFORM 400-BUILD-TIMESTAMP.
056200     MOVE    JRN-ID-WHOLE    TO JRN-ID.
056300     MOVE    WITHDRAW-DESC-ACCT TO JRN-ACCT-ID.
056400     MOVE    "WITHDRAW"      TO JRN-TYPE.
056500     MOVE    TRQ-AMOUNT      TO JRN-AMOUNT.
056600     MOVE    TIMESTAMP-AREA  TO JRN-TIMESTAMP.
056700     MOVE    WITHDRAW-DESC-AREA TO JRN-DESC.
056800     WRITE   JOURNAL-RECORD.
