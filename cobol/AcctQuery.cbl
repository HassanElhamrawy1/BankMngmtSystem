000100******************************************************************
000200* ACCOUNT-QUERY
000300*    Answers the seven account-master questions the teller
000400*    supervisors ask for out of the batch cycle - balance-range
000500*    listings, the bank total, the richest account, the account
000600*    count and a single account's balance - off one control
000700*    card, the same one-card-picks-the-mode idea used on
000800*    ACCOUNT-STATEMENT. No report file is produced; everything
000900*    goes to SYSOUT the way the old ad-hoc COMPUTE-VALUE runs
001000*    did.
001100*
001200* Used File
001300*    - Query Control Card          : QRYCTL
001400*    - Account Master (Sequential) : ACCTMAST
001500******************************************************************
001600 IDENTIFICATION              DIVISION.
001700*-----------------------------------------------------------------
001800 PROGRAM-ID.                 ACCOUNT-QUERY.
001900 AUTHOR.                     M A LOWENSTEIN.
002000 INSTALLATION.               MIDLAND SAVINGS BANK, EDP DIVISION.
002100 DATE-WRITTEN.               OCTOBER 3, 1990.
002200 DATE-COMPILED.
002300 SECURITY.                   CONFIDENTIAL - INTERNAL USE ONLY.
002400*-----------------------------------------------------------------
002500* CHANGE LOG
002600*-----------------------------------------------------------------
002700* 1990-10-03  MAL  BNK-0053  ORIGINAL, REPLACES THE ONE-OFF
002800*                            COMPUTE-VALUE JOB RUNS THE TELLER
002900*                            SUPERVISORS USED TO ASK OPERATIONS
003000*                            TO KEY IN BY HAND.
003100* 1991-04-17  MAL  BNK-0061  ADDED THE MIN/MAX RANGE MODE - BOTH
003200*                            BOUNDS ARE NOW INCLUSIVE.
003300* 1992-02-11  RTS  BNK-0072  ADDED SINGLE-ACCOUNT BALANCE LOOKUP
003400*                            MODE AND THE ACCOUNT-NOT-FOUND NOTE.
003500* 1994-01-08  RTS  BNK-0107  RENUMBERED PARAGRAPHS TO SHOP
003600*                            STANDARD 300/400/500 LEVELS.
003700* 1998-10-06  MAL  BNK-0177  Y2K REVIEW - NO DATE FIELDS ON THIS
003800*                            RUN, NO CHANGE REQUIRED.
003900* 2001-09-24  RTS  BNK-0241  RICHEST-ACCOUNT MODE NOW REPORTS
004000*                            "NO ACCOUNTS FOUND." ON AN EMPTY
004100*                            MASTER, WAS REUSING THE FILTER
004200*                            MODE'S "NO MATCH" WORDING.
004300*-----------------------------------------------------------------
004400 ENVIRONMENT                 DIVISION.
004500*-----------------------------------------------------------------
004600 CONFIGURATION               SECTION.
004700 SOURCE-COMPUTER.            IBM-4381.
004800 OBJECT-COMPUTER.            IBM-4381.
004900 SPECIAL-NAMES.
005000     C01                     IS TOP-OF-FORM.
005100*-----------------------------------------------------------------
005200 INPUT-OUTPUT                SECTION.
005300 FILE-CONTROL.
005400     SELECT  QRY-CONTROL-IN
005500             ASSIGN TO "QRYCTL"
005600             ORGANIZATION IS LINE SEQUENTIAL
005700             FILE STATUS IS QRY-CTL-FILE-STAT.
005800
005900     SELECT  ACCT-FILE-IN
006000             ASSIGN TO "ACCTMAST"
006100             ORGANIZATION IS LINE SEQUENTIAL.
006200******************************************************************
006300 DATA                        DIVISION.
006400*-----------------------------------------------------------------
006500 FILE                        SECTION.
006600 FD  QRY-CONTROL-IN
006700     RECORD CONTAINS 40 CHARACTERS
006800     DATA RECORD IS QUERY-CONTROL-RECORD.
006900 01  QUERY-CONTROL-RECORD.
007000     05  CTL-MODE               PIC X(01).
007100         88  CTL-MODE-MINIMUM           VALUE "N".
007200         88  CTL-MODE-MAXIMUM           VALUE "X".
007300         88  CTL-MODE-RANGE             VALUE "R".
007400         88  CTL-MODE-TOTAL             VALUE "T".
007500         88  CTL-MODE-RICHEST           VALUE "H".
007600         88  CTL-MODE-COUNT             VALUE "C".
007700         88  CTL-MODE-LOOKUP            VALUE "L".
007800     05  CTL-MIN-BALANCE        PIC S9(09)V99.
007900     05  CTL-MAX-BALANCE        PIC S9(09)V99.
008000     05  CTL-ACCT-ID            PIC X(14).
008100     05  FILLER                 PIC X(03).
008200 01  QRY-CONTROL-REDEF REDEFINES QUERY-CONTROL-RECORD.
008300     05  QCR-MODE-AND-MIN        PIC X(12).
008400     05  FILLER                 PIC X(28).
008500
008600 FD  ACCT-FILE-IN
008700     RECORD CONTAINS 40 CHARACTERS
008800     DATA RECORD IS ACCOUNT-RECORD-IN.
008900 01  ACCOUNT-RECORD-IN.
009000     05  ACCT-ID-IN             PIC X(14).
009100     05  ACCT-CUST-ID-IN        PIC X(10).
009200     05  ACCT-TYPE-IN           PIC X(01).
009300     05  ACCT-BALANCE-IN        PIC S9(13)V99.
009400 01  ACCOUNT-RECORD-IN-REDEF REDEFINES ACCOUNT-RECORD-IN.
009500     05  FILLER                 PIC X(24).
009600     05  ARI-TYPE-AND-BAL        PIC X(16).
009700*-----------------------------------------------------------------
009800 WORKING-STORAGE             SECTION.
009900*-----------------------------------------------------------------
010000*    File status cell for the control-card reader, standalone
010100*    per the shop's file-status habit.
010200 77  QRY-CTL-FILE-STAT           PIC X(02).
010300*-----------------------------------------------------------------
010400 01  SWITCHES-AND-COUNTERS.
010500     05  ACCT-EOF-SW            PIC X(01).
010600         88  ACCT-EOF                     VALUE "Y".
010700     05  ACCT-FOUND-SW          PIC X(01).
010800         88  ACCT-WAS-FOUND              VALUE "Y".
010900     05  ANY-MATCH-SW           PIC X(01).
011000         88  ANY-MATCH-FOUND              VALUE "Y".
011100     05  ACCT-TOTAL-CNT         PIC 9(07) COMP VALUE ZERO.
011200
011300 01  ACCUMULATORS.
011400     05  WS-TOTAL-BALANCE       PIC S9(13)V99 VALUE ZERO.
011500     05  WS-RICH-BALANCE        PIC S9(13)V99 VALUE ZERO.
011600     05  WS-RICH-ACCT-ID        PIC X(14)     VALUE SPACES.
011700 01  ACCUMULATORS-REDEF REDEFINES ACCUMULATORS.
011800     05  ARD-TOTAL-BALANCE-DISP PIC X(15).
011900     05  ARD-RICH-BALANCE-DISP  PIC X(15).
012000     05  FILLER                 PIC X(14).
012100
012200 01  QUERY-DETAIL-LINE.
012300     05  FILLER                 PIC X(02) VALUE SPACES.
012400     05  QDL-ACCT-ID            PIC X(14).
012500     05  FILLER                 PIC X(02) VALUE ": ".
012600     05  QDL-BALANCE            PIC ---,---,---,--9.99.
012700     05  FILLER                 PIC X(01).
012800
012900 01  WS-MESSAGE-TABLE.
013000     05  FILLER                 PIC X(40)
013100         VALUE "No accounts found matching the request. ".
013200     05  FILLER                 PIC X(40)
013300         VALUE "Account not found.                     ".
013400     05  FILLER                 PIC X(40)
013500         VALUE "No accounts found.                     ".
013600 01  WS-MESSAGE-REDEF REDEFINES WS-MESSAGE-TABLE.
013700     05  WS-MESSAGE-ENTRY       OCCURS 3 TIMES
013800                                 INDEXED BY MSX
013900                                 PIC X(40).
014000******************************************************************
014100 PROCEDURE                   DIVISION.
014200*-----------------------------------------------------------------
014300* Main procedure
014400*-----------------------------------------------------------------
014500 100-ACCOUNT-QUERY.
014600     PERFORM 200-INITIATE-QUERY-RUN
014700             THRU 200-INITIATE-QUERY-RUN-EXIT.
014800     PERFORM 200-RUN-REQUESTED-MODE.
014900     PERFORM 200-TERMINATE-QUERY-RUN.
015000
015100     STOP RUN.
015200
015300******************************************************************
015400*    A bad QRYCTL open is fatal - the GO TO skips the read of
015500*    the control record and the OTHER leg of the EVALUATE below
015600*    catches the blank mode byte that is left behind.
015700 200-INITIATE-QUERY-RUN.
015800     PERFORM 300-OPEN-CONTROL-CARD.
015900     IF  QRY-CTL-FILE-STAT NOT = "00"
016000         DISPLAY "ACCOUNT-QUERY: QRYCTL OPEN FAILED, STATUS "
016100                 QRY-CTL-FILE-STAT
016200         GO TO   200-INITIATE-QUERY-RUN-EXIT
016300     END-IF.
016400     PERFORM 300-INITIALIZE-SWITCHES-AND-COUNTERS.
016500     PERFORM 300-READ-CONTROL-RECORD.
016600     PERFORM 300-CLOSE-CONTROL-CARD.
016700 200-INITIATE-QUERY-RUN-EXIT.
016800     EXIT.
016900
017000*-----------------------------------------------------------------
017100 200-RUN-REQUESTED-MODE.
017200     EVALUATE TRUE
017300         WHEN CTL-MODE-MINIMUM
017400             PERFORM 300-RUN-MINIMUM-FILTER
017500         WHEN CTL-MODE-MAXIMUM
017600             PERFORM 300-RUN-MAXIMUM-FILTER
017700         WHEN CTL-MODE-RANGE
017800             PERFORM 300-RUN-RANGE-FILTER
017900         WHEN CTL-MODE-TOTAL
018000             PERFORM 300-RUN-TOTAL-BALANCE
018100         WHEN CTL-MODE-RICHEST
018200             PERFORM 300-RUN-RICHEST-ACCOUNT
018300         WHEN CTL-MODE-COUNT
018400             PERFORM 300-RUN-ACCOUNT-COUNT
018500         WHEN CTL-MODE-LOOKUP
018600             PERFORM 300-RUN-SINGLE-LOOKUP
018700         WHEN OTHER
018800             DISPLAY "ACCOUNT-QUERY: INVALID CONTROL CARD"
018900     END-EVALUATE.
019000
019100 200-TERMINATE-QUERY-RUN.
019200     CONTINUE.
019300
019400*-----------------------------------------------------------------
019500 300-OPEN-CONTROL-CARD.
019600     OPEN    INPUT   QRY-CONTROL-IN.
019700
019800 300-INITIALIZE-SWITCHES-AND-COUNTERS.
019900     INITIALIZE SWITCHES-AND-COUNTERS ACCUMULATORS.
020000
020100 300-READ-CONTROL-RECORD.
020200     READ QRY-CONTROL-IN
020300             AT END DISPLAY "ACCOUNT-QUERY: MISSING CONTROL "
020400                            "CARD"
020500     END-READ.
020600
020700 300-CLOSE-CONTROL-CARD.
020800     CLOSE   QRY-CONTROL-IN.
020900
021000*-----------------------------------------------------------------
021100 300-RUN-MINIMUM-FILTER.
021200     OPEN    INPUT   ACCT-FILE-IN.
021300     PERFORM 400-READ-ACCT-FILE-IN.
021400     PERFORM 400-LIST-IF-AT-LEAST-MINIMUM
021500             UNTIL ACCT-EOF.
021600     PERFORM 400-DISPLAY-NO-MATCH-IF-NONE.
021700     CLOSE   ACCT-FILE-IN.
021800
021900 300-RUN-MAXIMUM-FILTER.
022000     OPEN    INPUT   ACCT-FILE-IN.
022100     PERFORM 400-READ-ACCT-FILE-IN.
022200     PERFORM 400-LIST-IF-AT-MOST-MAXIMUM
022300             UNTIL ACCT-EOF.
022400     PERFORM 400-DISPLAY-NO-MATCH-IF-NONE.
022500     CLOSE   ACCT-FILE-IN.
022600
022700 300-RUN-RANGE-FILTER.
022800     OPEN    INPUT   ACCT-FILE-IN.
022900     PERFORM 400-READ-ACCT-FILE-IN.
023000     PERFORM 400-LIST-IF-WITHIN-RANGE
023100             UNTIL ACCT-EOF.
023200     PERFORM 400-DISPLAY-NO-MATCH-IF-NONE.
023300     CLOSE   ACCT-FILE-IN.
023400
023500 300-RUN-TOTAL-BALANCE.
023600     OPEN    INPUT   ACCT-FILE-IN.
023700     PERFORM 400-READ-ACCT-FILE-IN.
023800     PERFORM 400-ADD-TO-TOTAL-BALANCE
023900             UNTIL ACCT-EOF.
024000     MOVE    WS-TOTAL-BALANCE    TO QDL-BALANCE.
024100     DISPLAY "Total balance: " QDL-BALANCE.
024200     CLOSE   ACCT-FILE-IN.
024300
024400 300-RUN-RICHEST-ACCOUNT.
024500     OPEN    INPUT   ACCT-FILE-IN.
024600     PERFORM 400-READ-ACCT-FILE-IN.
024700     PERFORM 400-COMPARE-FOR-RICHEST
024800             UNTIL ACCT-EOF.
024900     PERFORM 400-DISPLAY-RICHEST-RESULT.
025000     CLOSE   ACCT-FILE-IN.
025100
025200 300-RUN-ACCOUNT-COUNT.
025300     OPEN    INPUT   ACCT-FILE-IN.
025400     PERFORM 400-READ-ACCT-FILE-IN.
025500     PERFORM 400-COUNT-ONE-ACCOUNT
025600             UNTIL ACCT-EOF.
025700     DISPLAY "Total accounts: " ACCT-TOTAL-CNT.
025800     CLOSE   ACCT-FILE-IN.
025900
026000 300-RUN-SINGLE-LOOKUP.
026100     OPEN    INPUT   ACCT-FILE-IN.
026200     PERFORM 400-READ-ACCT-FILE-IN.
026300     PERFORM 400-SCAN-FOR-LOOKUP-ACCOUNT
026400             UNTIL ACCT-EOF OR ACCT-WAS-FOUND.
026500     PERFORM 400-DISPLAY-LOOKUP-RESULT.
026600     CLOSE   ACCT-FILE-IN.
026700
026800*-----------------------------------------------------------------
026900 400-READ-ACCT-FILE-IN.
027000     READ ACCT-FILE-IN
027100             AT END SET ACCT-EOF TO TRUE
027200     END-READ.
027300
027400 400-LIST-IF-AT-LEAST-MINIMUM.
027500     IF  ACCT-BALANCE-IN NOT < CTL-MIN-BALANCE
027600         PERFORM 500-PRINT-QUERY-DETAIL-LINE
027700         SET     ANY-MATCH-FOUND TO TRUE
027800     END-IF.
027900     PERFORM 400-READ-ACCT-FILE-IN.
028000
028100 400-LIST-IF-AT-MOST-MAXIMUM.
028200     IF  ACCT-BALANCE-IN NOT > CTL-MAX-BALANCE
028300         PERFORM 500-PRINT-QUERY-DETAIL-LINE
028400         SET     ANY-MATCH-FOUND TO TRUE
028500     END-IF.
028600     PERFORM 400-READ-ACCT-FILE-IN.
028700
028800 400-LIST-IF-WITHIN-RANGE.
028900     IF  ACCT-BALANCE-IN NOT < CTL-MIN-BALANCE
029000         AND ACCT-BALANCE-IN NOT > CTL-MAX-BALANCE
029100         PERFORM 500-PRINT-QUERY-DETAIL-LINE
029200         SET     ANY-MATCH-FOUND TO TRUE
029300     END-IF.
029400     PERFORM 400-READ-ACCT-FILE-IN.
029500
029600 400-DISPLAY-NO-MATCH-IF-NONE.
029700     IF  NOT ANY-MATCH-FOUND
029800         SET     MSX TO 1
029900         DISPLAY WS-MESSAGE-ENTRY (MSX)
030000     END-IF.
030100
030200 400-ADD-TO-TOTAL-BALANCE.
030300     ADD     ACCT-BALANCE-IN     TO WS-TOTAL-BALANCE.
030400     PERFORM 400-READ-ACCT-FILE-IN.
030500
030600 400-COMPARE-FOR-RICHEST.
030700     IF  NOT ANY-MATCH-FOUND
030800         OR ACCT-BALANCE-IN > WS-RICH-BALANCE
030900         MOVE    ACCT-BALANCE-IN TO WS-RICH-BALANCE
031000         MOVE    ACCT-ID-IN      TO WS-RICH-ACCT-ID
031100         SET     ANY-MATCH-FOUND TO TRUE
031200     END-IF.
031300     PERFORM 400-READ-ACCT-FILE-IN.
031400
031500 400-DISPLAY-RICHEST-RESULT.
031600     IF  ANY-MATCH-FOUND
031700         MOVE    WS-RICH-BALANCE  TO QDL-BALANCE
031800         DISPLAY "Highest balance account: " WS-RICH-ACCT-ID
031900                 " " QDL-BALANCE
032000     ELSE
032100         SET     MSX TO 3
032200         DISPLAY WS-MESSAGE-ENTRY (MSX)
032300     END-IF.
032400
032500 400-COUNT-ONE-ACCOUNT.
032600     ADD     1                   TO ACCT-TOTAL-CNT.
032700     PERFORM 400-READ-ACCT-FILE-IN.
032800
032900 400-SCAN-FOR-LOOKUP-ACCOUNT.
033000     IF  ACCT-ID-IN = CTL-ACCT-ID
033100         SET     ACCT-WAS-FOUND  TO TRUE
033200     ELSE
033300         PERFORM 400-READ-ACCT-FILE-IN
033400     END-IF.
033500
033600 400-DISPLAY-LOOKUP-RESULT.
033700     IF  ACCT-WAS-FOUND
033800         MOVE    ACCT-BALANCE-IN TO QDL-BALANCE
033900         DISPLAY "Account " CTL-ACCT-ID " balance: " QDL-BALANCE
034000     ELSE
034100         SET     MSX TO 2
034200         DISPLAY WS-MESSAGE-ENTRY (MSX)
034300     END-IF.
034400
034500*-----------------------------------------------------------------
034600 500-PRINT-QUERY-DETAIL-LINE.
034700     MOVE    ACCT-ID-IN          TO QDL-ACCT-ID.
034800     MOVE    ACCT-BALANCE-IN     TO QDL-BALANCE.
034900     DISPLAY QUERY-DETAIL-LINE.
