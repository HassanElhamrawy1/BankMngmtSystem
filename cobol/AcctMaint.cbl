000100******************************************************************
000200* ACCOUNT MASTER MAINTENANCE
000300*    Opens new SAVINGS or CURRENT accounts against the indexed
000400*    account and customer working copies built by BUILD-INDEX,
000500*    USING keyed random access the way the old on-line update
000600*    job read and rewrote INVENT6 by part number.
000700*
000800* Used File
000900*    - Account Index (Indexed, I-O) : ACCTINDX
001000*    - Customer Index (Indexed)     : CUSTINDX
001100*    - New Account Input            : NEWACCT
001200*    - Transaction Journal          : TRANJRNL
001300*    - Reject File                  : ACCTREJ
001400******************************************************************
001500 IDENTIFICATION              DIVISION.
001600*-----------------------------------------------------------------
001700 PROGRAM-ID.                 ACCOUNT-MAINTENANCE.
001800 AUTHOR.                     R T SANTOS.
001900 INSTALLATION.               MIDLAND SAVINGS BANK, EDP DIVISION.
002000 DATE-WRITTEN.               JULY 10, 1989.
002100 DATE-COMPILED.
002200 SECURITY.                   CONFIDENTIAL - INTERNAL USE ONLY.
002300*-----------------------------------------------------------------
002400* CHANGE LOG
002500*-----------------------------------------------------------------
002600* 1989-07-10  RTS  BNK-0004  ORIGINAL, ADAPTED FROM THE OLD
002700*                            SCREEN-DRIVEN INVENTORY UPDATE JOB -
002800*                            SCREEN SECTION DROPPED, THIS IS A
002900*                            BATCH STEP.
003000* 1989-09-04  RTS  BNK-0015  ACCOUNT TYPE NOW ACCEPTED LOWER OR
003100*                            UPPER CASE PER TELLER COMPLAINT.
003200* 1990-02-20  MAL  BNK-0032  OPENING DEPOSIT NOW POSTED THROUGH
003300*                            POST-ENTRY SO IT JOURNALS LIKE ANY
003400*                            OTHER DEPOSIT.
003500* 1991-07-15  RTS  BNK-0061  VALIDATION ORDER FIXED - DUPLICATE
003600*                            ACCOUNT NUMBER IS NOW CHECKED
003700*                            BEFORE THE CUSTOMER LOOKUP.
003800* 1994-01-08  RTS  BNK-0104  RENUMBERED PARAGRAPHS TO SHOP
003900*                            STANDARD 300/400 LEVELS.
004000* 1998-10-06  MAL  BNK-0174  Y2K REVIEW - JOURNAL TIMESTAMP
004100*                            ALREADY CARRIES A 4-DIGIT YEAR,
004200*                            NO CHANGE REQUIRED.
004300* 2000-01-14  MAL  BNK-0182  CONFIRMED FIRST BUSINESS DAY OF
004400*                            2000 POSTED CLEAN, NO FOLLOW UP.
004500*-----------------------------------------------------------------
004600 ENVIRONMENT                 DIVISION.
004700*-----------------------------------------------------------------
004800 CONFIGURATION               SECTION.
004900 SOURCE-COMPUTER.            IBM-4381.
005000 OBJECT-COMPUTER.            IBM-4381.
005100 SPECIAL-NAMES.
005200     C01                     IS TOP-OF-FORM
005300     CLASS TYPE-CODE-CH      IS "S" "s" "C" "c".
005400*-----------------------------------------------------------------
005500 INPUT-OUTPUT                SECTION.
005600 FILE-CONTROL.
005700     SELECT  NEWACCT-IN
005800             ASSIGN TO "NEWACCT"
005900             ORGANIZATION IS LINE SEQUENTIAL.
006000
006100     SELECT  ACCT-INDEX-FILE
006200             ASSIGN TO "ACCTINDX"
006300             ORGANIZATION IS INDEXED
006400             ACCESS MODE IS RANDOM
006500             RECORD KEY IS ACCT-ID-IDX
006600             FILE STATUS IS ACCT-FILE-STAT.
006700
006800     SELECT  CUST-INDEX-FILE
006900             ASSIGN TO "CUSTINDX"
007000             ORGANIZATION IS INDEXED
007100             ACCESS MODE IS RANDOM
007200             RECORD KEY IS CUST-ID-IDX
007300             FILE STATUS IS CUST-FILE-STAT.
007400
007500     SELECT  TRAN-JOURNAL-OUT
007600             ASSIGN TO "TRANJRNL"
007700             ORGANIZATION IS LINE SEQUENTIAL.
007800
007900     SELECT  ACCT-REJECTS-OUT
008000             ASSIGN TO "ACCTREJ"
008100             ORGANIZATION IS LINE SEQUENTIAL.
008200******************************************************************
008300 DATA                        DIVISION.
008400*-----------------------------------------------------------------
008500 FILE                        SECTION.
008600 FD  NEWACCT-IN
008700     RECORD CONTAINS 55 CHARACTERS
008800     DATA RECORD IS NEW-ACCOUNT-RECORD.
008900 01  NEW-ACCOUNT-RECORD.
009000     05  ACCT-ID-NEW            PIC X(14).
009100     05  ACCT-CUST-ID-NEW       PIC X(10).
009200     05  ACCT-TYPE-NEW          PIC X(01).
009300     05  ACCT-BALANCE-NEW       PIC S9(13)V99.
009400     05  ACCT-OPENING-AMT-NEW   PIC S9(13)V99.
009500
009600 FD  ACCT-INDEX-FILE
009700     RECORD CONTAINS 44 CHARACTERS
009800     DATA RECORD IS ACCT-INDEX-RECORD.
009900 01  ACCT-INDEX-RECORD.
010000     05  ACCT-ID-IDX            PIC X(14).
010100     05  ACCT-CUST-ID-IDX       PIC X(10).
010200     05  ACCT-TYPE-IDX          PIC X(01).
010300     05  ACCT-BALANCE-IDX       PIC S9(13)V99.
010400     05  FILLER                 PIC X(04).
010500
010600 FD  CUST-INDEX-FILE
010700     RECORD CONTAINS 100 CHARACTERS
010800     DATA RECORD IS CUST-INDEX-RECORD.
010900 01  CUST-INDEX-RECORD.
011000     05  CUST-ID-IDX            PIC X(10).
011100     05  CUST-NAME-IDX          PIC X(30).
011200     05  CUST-EMAIL-IDX         PIC X(40).
011300     05  CUST-PHONE-IDX         PIC X(16).
011400     05  FILLER                 PIC X(04).
011500
011600 FD  TRAN-JOURNAL-OUT
011700     RECORD CONTAINS 108 CHARACTERS
011800     DATA RECORD IS JOURNAL-RECORD.
011900 COPY "Copybooks\JrnRec.cpy".
012000
012100 FD  ACCT-REJECTS-OUT
012200     RECORD CONTAINS 46 CHARACTERS
012300     DATA RECORD IS REJECT-RECORD.
012400 COPY "Copybooks\RejRec.cpy".
012500*-----------------------------------------------------------------
012600 WORKING-STORAGE             SECTION.
012700*-----------------------------------------------------------------
012800*    File status cells for the two indexed working copies -
012900*    standalone 77-level items per the shop's file-status habit.
013000 77  ACCT-FILE-STAT              PIC X(02).
013100 77  CUST-FILE-STAT              PIC X(02).
013200 01  SWITCHES-AND-COUNTERS.
013300     05  NEW-EOF-SW             PIC X(01).
013400         88  NEW-EOF                     VALUE "Y".
013500     05  VALID-SW               PIC X(01).
013600         88  RECORD-IS-VALID             VALUE "Y".
013700     05  REJ-SEQ-CTR            PIC 9(06) COMP VALUE ZERO.
013800     05  JRN-SEQ-CTR            PIC 9(10) COMP VALUE ZERO.
013900     05  READ-CNT               PIC 9(05) COMP VALUE ZERO.
014000     05  OPENED-CNT             PIC 9(05) COMP VALUE ZERO.
014100     05  REJECT-CNT             PIC 9(05) COMP VALUE ZERO.
014200
014300 01  LINK-PARAMETERS-AM.
014400     05  LS-OPERATION-AM        PIC X(01).
014500     05  LS-BALANCE-AM          PIC S9(13)V99.
014600     05  LS-AMOUNT-AM           PIC S9(13)V99.
014700     05  LS-STATUS-AM           PIC X(01).
014800         88  LS-STATUS-AM-OK            VALUE "0".
014900
015000 01  JOURNAL-ID-AREA.
015100     05  JRN-ID-TAG             PIC X(02) VALUE "AM".
015200     05  JRN-ID-NUMBER          PIC 9(10).
015300 01  JOURNAL-ID-REDEF REDEFINES JOURNAL-ID-AREA.
015400     05  JRN-ID-WHOLE           PIC X(12).
015500
015600 01  ACCT-TYPE-DESC-TABLE.
015700     05  FILLER             PIC X(16) VALUE "Savings Account ".
015800     05  FILLER             PIC X(16) VALUE "Current Account ".
015900 01  ACCT-TYPE-DESC-REDEF REDEFINES ACCT-TYPE-DESC-TABLE.
016000     05  ACCT-TYPE-DESC-ENTRY   OCCURS 2 TIMES
016100                                 INDEXED BY ATX
016200                                 PIC X(16).
016300
016400 01  DEPOSIT-DESC-AREA.
016500     05  FILLER                 PIC X(19)
016600         VALUE "Deposit to account ".
016700     05  DEPOSIT-DESC-ACCT      PIC X(14).
016800     05  FILLER                 PIC X(07) VALUE SPACES.
016900
017000 01  VALIDATION-MESSAGES.
017100     05  MSG-DUP-ACCOUNT        PIC X(40)
017200         VALUE "Account already exists.".
017300     05  MSG-NO-CUSTOMER        PIC X(40)
017400         VALUE "Customer does not exist.".
017500     05  MSG-BAD-TYPE           PIC X(40)
017600         VALUE "Invalid account type.".
017700
017800 01  CURRENT-DATE-TIME.
017900     05  CDT-DATE.
018000         10  CDT-YEAR           PIC 9(04).
018100         10  CDT-MONTH          PIC 9(02).
018200         10  CDT-DAY            PIC 9(02).
018300     05  CDT-TIME.
018400         10  CDT-HOUR           PIC 9(02).
018500         10  CDT-MINUTE         PIC 9(02).
018600         10  CDT-SECOND         PIC 9(02).
018700         10  CDT-HUNDREDTH      PIC 9(02).
018800
018900 01  TIMESTAMP-AREA.
019000     05  TS-YEAR                PIC 9(04).
019100     05  FILLER                 PIC X(01) VALUE "-".
019200     05  TS-MONTH               PIC 9(02).
019300     05  FILLER                 PIC X(01) VALUE "-".
019400     05  TS-DAY                 PIC 9(02).
019500     05  FILLER                 PIC X(01) VALUE SPACE.
019600     05  TS-HOUR                PIC 9(02).
019700     05  FILLER                 PIC X(01) VALUE ":".
019800     05  TS-MINUTE              PIC 9(02).
019900     05  FILLER                 PIC X(01) VALUE ":".
020000     05  TS-SECOND              PIC 9(02).
020100 01  TIMESTAMP-AREA-REDEF REDEFINES TIMESTAMP-AREA.
020200     05  TSR-DATE-PART          PIC X(10).
020300     05  FILLER                 PIC X(01).
020400     05  TSR-TIME-PART          PIC X(08).
020500******************************************************************
020600 PROCEDURE                   DIVISION.
020700*-----------------------------------------------------------------
020800* Main procedure
020900*-----------------------------------------------------------------
021000 100-ACCOUNT-MAINTENANCE.
021100     PERFORM 200-INITIATE-ACCT-MAINTAIN
021200             THRU 200-INITIATE-ACCT-MAINTAIN-EXIT.
021300     PERFORM 200-PROCEED-ACCT-MAINTAIN UNTIL NEW-EOF.
021400     PERFORM 200-TERMINATE-ACCT-MAINTAIN.
021500
021600     STOP RUN.
021700
021800******************************************************************
021900*    Opens the run and checks both indexed files came up clean
022000*    before a single record is read - a bad ACCTINDX or CUSTINDX
022100*    open is fatal, and the GO TO here skips straight past the
022200*    counter reset and first read to the EXIT sentinel below.
022300 200-INITIATE-ACCT-MAINTAIN.
022400     PERFORM 300-OPEN-ALL-FILES.
022500     IF  ACCT-FILE-STAT NOT = "00"
022600         DISPLAY "ACCT-MAINT: ACCTINDX OPEN FAILED, STATUS "
022700                 ACCT-FILE-STAT
022800         MOVE    "Y"         TO NEW-EOF-SW
022900         GO TO   200-INITIATE-ACCT-MAINTAIN-EXIT
023000     END-IF.
023100     IF  CUST-FILE-STAT NOT = "00"
023200         DISPLAY "ACCT-MAINT: CUSTINDX OPEN FAILED, STATUS "
023300                 CUST-FILE-STAT
023400         MOVE    "Y"         TO NEW-EOF-SW
023500         GO TO   200-INITIATE-ACCT-MAINTAIN-EXIT
023600     END-IF.
023700     PERFORM 300-INITIALIZE-SWITCHES-AND-COUNTERS.
023800     PERFORM 300-READ-NEWACCT-IN.
023900 200-INITIATE-ACCT-MAINTAIN-EXIT.
024000     EXIT.
024100
024200*-----------------------------------------------------------------
024300 200-PROCEED-ACCT-MAINTAIN.
024400     PERFORM 300-VALIDATE-NEW-ACCOUNT.
024500     IF  RECORD-IS-VALID
024600         PERFORM 300-OPEN-NEW-ACCOUNT
024700     END-IF.
024800     PERFORM 300-READ-NEWACCT-IN.
024900
025000 200-TERMINATE-ACCT-MAINTAIN.
025100     PERFORM 300-CLOSE-ALL-FILES.
025200     PERFORM 300-DISPLAY-RUN-TOTALS.
025300
025400******************************************************************
025500 300-OPEN-ALL-FILES.
025600     OPEN    INPUT   NEWACCT-IN
025700             I-O     ACCT-INDEX-FILE
025800             INPUT   CUST-INDEX-FILE
025900             EXTEND  TRAN-JOURNAL-OUT
026000             OUTPUT  ACCT-REJECTS-OUT.
026100
026200*-----------------------------------------------------------------
026300 300-INITIALIZE-SWITCHES-AND-COUNTERS.
026400     INITIALIZE SWITCHES-AND-COUNTERS.
026500
026600*-----------------------------------------------------------------
026700 300-READ-NEWACCT-IN.
026800     READ NEWACCT-IN
026900             AT END      MOVE "Y"    TO NEW-EOF-SW
027000             NOT AT END  ADD 1        TO READ-CNT.
027100
027200*-----------------------------------------------------------------
027300* Order matches the shop standard: duplicate account number
027400* first, then the owning customer must be on file, then type.
027500*-----------------------------------------------------------------
027600 300-VALIDATE-NEW-ACCOUNT.
027700     MOVE    "Y"             TO VALID-SW.
027800     MOVE    ACCT-ID-NEW     TO ACCT-ID-IDX.
027900     READ    ACCT-INDEX-FILE
028000         INVALID KEY     CONTINUE
028100         NOT INVALID KEY MOVE "N"          TO VALID-SW
028200                         MOVE MSG-DUP-ACCOUNT TO REJ-REASON.
028300     IF  RECORD-IS-VALID
028400         MOVE    ACCT-CUST-ID-NEW TO CUST-ID-IDX
028500         READ    CUST-INDEX-FILE
028600             INVALID KEY MOVE "N"           TO VALID-SW
028700                         MOVE MSG-NO-CUSTOMER TO REJ-REASON
028800     END-IF.
028900     IF  RECORD-IS-VALID
029000         IF  ACCT-TYPE-NEW NOT TYPE-CODE-CH
029100             MOVE "N"        TO VALID-SW
029200             MOVE MSG-BAD-TYPE TO REJ-REASON
029300         END-IF
029400     END-IF.
029500     IF  NOT RECORD-IS-VALID
029600         ADD     1           TO REJ-SEQ-CTR
029700         ADD     1           TO REJECT-CNT
029800         MOVE    REJ-SEQ-CTR TO REJ-SEQ
029900         WRITE   REJECT-RECORD
030000     END-IF.
030100
030200*-----------------------------------------------------------------
030300* Account opens at zero; an opening balance over zero is then
030400* posted as a deposit through POST-ENTRY, which also journals.
030500*-----------------------------------------------------------------
030600 300-OPEN-NEW-ACCOUNT.
030700     MOVE    SPACES          TO ACCT-INDEX-RECORD.
030800     MOVE    ACCT-ID-NEW     TO ACCT-ID-IDX.
030900     MOVE    ACCT-CUST-ID-NEW TO ACCT-CUST-ID-IDX.
031000     IF  ACCT-TYPE-NEW = "s" OR "S"
031100         MOVE "S"            TO ACCT-TYPE-IDX
031200     ELSE
031300         MOVE "C"            TO ACCT-TYPE-IDX
031400     END-IF.
031500     MOVE    ZERO            TO ACCT-BALANCE-IDX.
031600     WRITE   ACCT-INDEX-RECORD
031700         INVALID KEY DISPLAY "ACCT-MAINT: WRITE FAILED "
031800                     ACCT-ID-NEW.
031900     IF  ACCT-TYPE-IDX = "S"
032000         SET     ATX             TO 1
032100     ELSE
032200         SET     ATX             TO 2
032300     END-IF.
032400     DISPLAY "  OPENED " ACCT-TYPE-DESC-ENTRY (ATX) ACCT-ID-NEW.
032500     ADD     1               TO OPENED-CNT.
032600     IF  ACCT-OPENING-AMT-NEW > ZERO
032700         PERFORM 400-POST-OPENING-DEPOSIT
032800     END-IF.
032900
033000*-----------------------------------------------------------------
033100 300-DISPLAY-RUN-TOTALS.
033200     DISPLAY "ACCOUNT-MAINTENANCE - RUN TOTALS".
033300     DISPLAY "  RECORDS READ    : " READ-CNT.
033400     DISPLAY "  ACCOUNTS OPENED : " OPENED-CNT.
033500     DISPLAY "  REJECTED        : " REJECT-CNT.
033600
033700*-----------------------------------------------------------------
033800 300-CLOSE-ALL-FILES.
033900     CLOSE   NEWACCT-IN
034000             ACCT-INDEX-FILE
034100             CUST-INDEX-FILE
034200             TRAN-JOURNAL-OUT
034300             ACCT-REJECTS-OUT.
034400
034500******************************************************************
034600 400-POST-OPENING-DEPOSIT.
034700     MOVE    "D"             TO LS-OPERATION-AM.
034800     MOVE    ACCT-BALANCE-IDX TO LS-BALANCE-AM.
034900     MOVE    ACCT-OPENING-AMT-NEW TO LS-AMOUNT-AM.
035000     CALL    "POST-ENTRY"    USING LINK-PARAMETERS-AM.
035100     MOVE    LS-BALANCE-AM   TO ACCT-BALANCE-IDX.
035200     REWRITE ACCT-INDEX-RECORD
035300         INVALID KEY DISPLAY "ACCT-MAINT: REWRITE FAILED "
035400                     ACCT-ID-NEW.
035500     PERFORM 400-BUILD-JOURNAL-ID.
035600     PERFORM 400-BUILD-TIMESTAMP.
035700     MOVE    JRN-ID-WHOLE    TO JRN-ID.
035800     MOVE    ACCT-ID-NEW     TO JRN-ACCT-ID.
035900     MOVE    "DEPOSIT "      TO JRN-TYPE.
036000     MOVE    ACCT-OPENING-AMT-NEW TO JRN-AMOUNT.
036100     MOVE    TIMESTAMP-AREA  TO JRN-TIMESTAMP.
036200     MOVE    ACCT-ID-NEW     TO DEPOSIT-DESC-ACCT.
036300     MOVE    DEPOSIT-DESC-AREA TO JRN-DESC.
036400     WRITE   JOURNAL-RECORD.
036500
036600*-----------------------------------------------------------------
036700 400-BUILD-JOURNAL-ID.
036800     ADD     1               TO JRN-SEQ-CTR.
036900     MOVE    JRN-SEQ-CTR     TO JRN-ID-NUMBER.
037000
037100*-----------------------------------------------------------------
037200 400-BUILD-TIMESTAMP.
037300     ACCEPT  CDT-DATE        FROM DATE YYYYMMDD.
037400     ACCEPT  CDT-TIME        FROM TIME.
037500     MOVE    CDT-YEAR        TO TS-YEAR.
037600     MOVE    CDT-MONTH       TO TS-MONTH.
037700     MOVE    CDT-DAY         TO TS-DAY.
037800     MOVE    CDT-HOUR        TO TS-HOUR.
037900     MOVE    CDT-MINUTE      TO TS-MINUTE.
038000     MOVE    CDT-SECOND      TO TS-SECOND.
