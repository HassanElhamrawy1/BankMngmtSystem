000100******************************************************************
000200* CUSTOMER MASTER MAINTENANCE
000300*    Applies a day's new-customer additions to the customer
000400*    master, USING Balance Line Diagram matching between the
000500*    old master and the sorted new-customer input.
000600*
000700* Used File
000800*    - Old Customer Master : CUSTMAST  (sequential, by CUST-ID)
000900*    - New Customer Input  : NEWCUST   (sequential, by CUST-ID)
001000*    - New Customer Master : CUSTMAST-NEW
001100*    - Reject File         : CUSTREJ
001200******************************************************************
001300 IDENTIFICATION              DIVISION.
001400*-----------------------------------------------------------------
001500 PROGRAM-ID.                 CUSTOMER-MAINTENANCE.
001600 AUTHOR.                     R T SANTOS.
001700 INSTALLATION.               MIDLAND SAVINGS BANK, EDP DIVISION.
001800 DATE-WRITTEN.               JUNE 12, 1989.
001900 DATE-COMPILED.
002000 SECURITY.                   CONFIDENTIAL - INTERNAL USE ONLY.
002100*-----------------------------------------------------------------
002200* CHANGE LOG
002300*-----------------------------------------------------------------
002400* 1989-06-12  RTS  BNK-0001  ORIGINAL BALANCE-LINE CUSTOMER
002500*                            MAINTENANCE, MODELED ON THE OLD
002600*                            PARTS-MASTER UPDATE JOB.
002700* 1989-09-04  RTS  BNK-0014  ADDED EMAIL FORMAT CHECK PER AUDIT
002800*                            FINDING 89-22.
002900* 1990-02-20  MAL  BNK-0031  ADDED PHONE FORMAT CHECK.
003000* 1991-07-15  RTS  BNK-0058  FIXED DUPLICATE-KEY BRANCH THAT
003100*                            DROPPED THE INCOMING RECORD INSTEAD
003200*                            OF REJECTING IT.
003300* 1992-11-02  DHC  BNK-0077  ADDED REJECT SEQUENCE COUNTER FOR
003400*                            TRACEABILITY ON THE DAILY LISTING.
003500* 1993-05-19  MAL  BNK-0090  TIGHTENED PHONE CHECK - LEADING "+"
003600*                            NOW OPTIONAL, WAS REQUIRED.
003700* 1994-01-08  RTS  BNK-0102  CLEANED UP PARAGRAPH NAMES TO MATCH
003800*                            SHOP STANDARD 300/400 NUMBERING.
003900* 1996-03-27  DHC  BNK-0140  ADDED VERBOSE TRACE UNDER UPSI-0
004000*                            FOR THE NIGHT OPERATOR.
004100* 1998-10-06  MAL  BNK-0171  Y2K REVIEW - NO DATE FIELDS ON THIS
004200*                            RECORD, NO CHANGE REQUIRED. SIGNED
004300*                            OFF PER Y2K-PROJECT CHECKLIST.
004400* 2001-04-30  DHC  BNK-0205  MINOR - REJECT REASON TEXT NOW
004500*                            MATCHES THE STANDARD WORDING USED
004600*                            BY ACCOUNT-MAINTENANCE.
004700*-----------------------------------------------------------------
004800 ENVIRONMENT                 DIVISION.
004900*-----------------------------------------------------------------
005000 CONFIGURATION               SECTION.
005100 SOURCE-COMPUTER.            IBM-4381.
005200 OBJECT-COMPUTER.            IBM-4381.
005300 SPECIAL-NAMES.
005400     C01                     IS TOP-OF-FORM
005500     UPSI-0                  ON  STATUS IS TRACE-ON
005600                             OFF STATUS IS TRACE-OFF
005700     CLASS EMAIL-LOCAL-CH    IS "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
005800                                "abcdefghijklmnopqrstuvwxyz"
005900                                "0123456789" "+" "_" "." "-"
006000     CLASS EMAIL-DOMAIN-CH   IS "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
006100                                "abcdefghijklmnopqrstuvwxyz"
006200                                "0123456789" "." "-"
006300     CLASS PHONE-DIGIT-CH    IS "0123456789".
006400*-----------------------------------------------------------------
006500 INPUT-OUTPUT                SECTION.
006600 FILE-CONTROL.
006700     SELECT  CUST-MASTER-IN
006800             ASSIGN TO "CUSTMAST"
006900             ORGANIZATION IS LINE SEQUENTIAL
007000             FILE STATUS IS CUST-MASTER-STAT.
007100
007200     SELECT  NEWCUST-IN
007300             ASSIGN TO "NEWCUST"
007400             ORGANIZATION IS LINE SEQUENTIAL.
007500
007600     SELECT  CUST-MASTER-OUT
007700             ASSIGN TO "CUSTMAST-NEW"
007800             ORGANIZATION IS LINE SEQUENTIAL.
007900
008000     SELECT  CUST-REJECTS-OUT
008100             ASSIGN TO "CUSTREJ"
008200             ORGANIZATION IS LINE SEQUENTIAL.
008300******************************************************************
008400 DATA                        DIVISION.
008500*-----------------------------------------------------------------
008600 FILE                        SECTION.
008700 FD  CUST-MASTER-IN
008800     RECORD CONTAINS 96 CHARACTERS
008900     DATA RECORD IS CUSTOMER-RECORD-IN.
009000 01  CUSTOMER-RECORD-IN.
009100     05  CUST-ID-IN             PIC X(10).
009200     05  CUST-NAME-IN           PIC X(30).
009300     05  CUST-EMAIL-IN          PIC X(40).
009400     05  CUST-PHONE-IN          PIC X(16).
009500 01  CUSTOMER-RECORD-IN-REDEF REDEFINES CUSTOMER-RECORD-IN.
009600     05  CRI-KEY-FIELD           PIC X(10).
009700     05  FILLER                 PIC X(86).
009800
009900 FD  NEWCUST-IN
010000     RECORD CONTAINS 96 CHARACTERS
010100     DATA RECORD IS CUSTOMER-RECORD-NEW.
010200 01  CUSTOMER-RECORD-NEW.
010300     05  CUST-ID-NEW            PIC X(10).
010400     05  CUST-NAME-NEW          PIC X(30).
010500     05  CUST-EMAIL-NEW         PIC X(40).
010600     05  CUST-PHONE-NEW         PIC X(16).
010700
010800 FD  CUST-MASTER-OUT
010900     RECORD CONTAINS 96 CHARACTERS
011000     DATA RECORD IS CUSTOMER-RECORD-OUT.
011100 01  CUSTOMER-RECORD-OUT.
011200     05  CUST-ID-OUT            PIC X(10).
011300     05  CUST-NAME-OUT          PIC X(30).
011400     05  CUST-EMAIL-OUT         PIC X(40).
011500     05  CUST-PHONE-OUT         PIC X(16).
011600
011700 FD  CUST-REJECTS-OUT
011800     RECORD CONTAINS 46 CHARACTERS
011900     DATA RECORD IS REJECT-RECORD.
012000 COPY "Copybooks\RejRec.cpy".
012100*-----------------------------------------------------------------
012200 WORKING-STORAGE             SECTION.
012300*-----------------------------------------------------------------
012400*    File status cell for the old customer master, standalone
012500*    per the shop's file-status habit.
012600 77  CUST-MASTER-STAT            PIC X(02).
012700*-----------------------------------------------------------------
012800 01  SWITCHES-AND-COUNTERS.
012900     05  CUST-EOF-SW            PIC X(01).
013000         88  CUST-EOF                    VALUE "Y".
013100     05  NEW-EOF-SW             PIC X(01).
013200         88  NEW-EOF                     VALUE "Y".
013300     05  VALID-SW               PIC X(01).
013400         88  RECORD-IS-VALID             VALUE "Y".
013500     05  REJ-SEQ-CTR            PIC 9(06) COMP VALUE ZERO.
013600     05  READ-CNT               PIC 9(05) COMP VALUE ZERO.
013700     05  ADDED-CNT              PIC 9(05) COMP VALUE ZERO.
013800     05  REJECT-CNT             PIC 9(05) COMP VALUE ZERO.
013900
014000*    Character-cell view of the incoming e-mail address, used to
014100*    scan for the "@" and to class-test every other character.
014200 01  EMAIL-SCAN-AREA.
014300     05  EMAIL-CHARS            PIC X(40).
014400 01  EMAIL-SCAN-TABLE REDEFINES EMAIL-SCAN-AREA.
014500     05  EMAIL-CH               PIC X(01) OCCURS 40 TIMES.
014600
014700*    Character-cell view of the incoming phone number.
014800 01  PHONE-SCAN-AREA.
014900     05  PHONE-CHARS            PIC X(16).
015000 01  PHONE-SCAN-TABLE REDEFINES PHONE-SCAN-AREA.
015100     05  PHONE-CH               PIC X(01) OCCURS 16 TIMES.
015200
015300 01  SCAN-SUBSCRIPTS.
015400     05  SUB-1                  PIC 9(02) COMP.
015500     05  AT-SIGN-CNT            PIC 9(02) COMP.
015600     05  AT-SIGN-POS            PIC 9(02) COMP.
015700     05  DIGIT-CNT              PIC 9(02) COMP.
015800     05  DOMAIN-CHAR-CNT        PIC 9(02) COMP.
015900     05  SEEN-SPACE-SW          PIC X(01).
016000         88  SEEN-TRAILING-SPACE        VALUE "Y".
016100
016200 01  VALIDATION-MESSAGES.
016300     05  MSG-DUP-CUSTOMER.
016400         10  FILLER             PIC X(17)
016500             VALUE "Customer with id ".
016600         10  MSG-DUP-ID         PIC X(10).
016700         10  FILLER             PIC X(19)
016800             VALUE " already exists.  ".
016900     05  MSG-BAD-EMAIL          PIC X(40)
017000         VALUE "Invalid email format.".
017100     05  MSG-BAD-PHONE          PIC X(40)
017200         VALUE "Invalid phone number format.".
017300******************************************************************
017400 PROCEDURE                   DIVISION.
017500*-----------------------------------------------------------------
017600* Main procedure
017700*-----------------------------------------------------------------
017800 100-CUSTOMER-MAINTENANCE.
017900     PERFORM 200-INITIATE-CUST-MAINTAIN
018000             THRU 200-INITIATE-CUST-MAINTAIN-EXIT.
018100     PERFORM 200-PROCEED-CUST-MAINTAIN
018200                             UNTIL CUST-EOF AND NEW-EOF.
018300     PERFORM 200-TERMINATE-CUST-MAINTAIN.
018400
018500     STOP RUN.
018600
018700******************************************************************
018800*    A bad CUSTMAST open is fatal to the balance-line merge - the
018900*    GO TO skips both first reads and forces CUST-EOF so every
019000*    incoming NEWCUST record passes straight through as an add.
019100 200-INITIATE-CUST-MAINTAIN.
019200     PERFORM 300-OPEN-ALL-FILES.
019300     IF  CUST-MASTER-STAT NOT = "00"
019400         DISPLAY "CUSTOMER-MAINTENANCE: CUSTMAST OPEN FAILED, "
019500                 "STATUS " CUST-MASTER-STAT
019600         MOVE    "Y"         TO CUST-EOF-SW
019700         GO TO   200-INITIATE-CUST-MAINTAIN-EXIT
019800     END-IF.
019900     PERFORM 300-INITIALIZE-SWITCHES-AND-COUNTERS.
020000     PERFORM 300-READ-CUST-MASTER-IN.
020100     PERFORM 300-READ-NEWCUST-IN.
020200 200-INITIATE-CUST-MAINTAIN-EXIT.
020300     EXIT.
020400
020500*-----------------------------------------------------------------
020600* Same balance-line shape as the old parts-master update: the
020700* lower key drives, matching keys means a duplicate, and a new
020800* key lower than the current master key is a genuine addition.
020900*-----------------------------------------------------------------
021000 200-PROCEED-CUST-MAINTAIN.
021100     EVALUATE TRUE
021200         WHEN CUST-EOF
021300             PERFORM 300-PASS-THRU-NEW-CUSTOMER
021400         WHEN NEW-EOF
021500             PERFORM 300-PASS-THRU-OLD-MASTER
021600         WHEN CUST-ID-NEW = CUST-ID-IN
021700             PERFORM 300-REJECT-DUPLICATE-CUSTOMER
021800         WHEN CUST-ID-NEW > CUST-ID-IN
021900             PERFORM 300-PASS-THRU-OLD-MASTER
022000         WHEN OTHER
022100             PERFORM 300-PASS-THRU-NEW-CUSTOMER
022200     END-EVALUATE.
022300
022400 200-TERMINATE-CUST-MAINTAIN.
022500     PERFORM 300-CLOSE-ALL-FILES.
022600     PERFORM 300-DISPLAY-RUN-TOTALS.
022700
022800******************************************************************
022900 300-OPEN-ALL-FILES.
023000     OPEN    INPUT   CUST-MASTER-IN
023100             INPUT   NEWCUST-IN
023200             OUTPUT  CUST-MASTER-OUT
023300             OUTPUT  CUST-REJECTS-OUT.
023400
023500*-----------------------------------------------------------------
023600 300-INITIALIZE-SWITCHES-AND-COUNTERS.
023700     INITIALIZE SWITCHES-AND-COUNTERS.
023800
023900*-----------------------------------------------------------------
024000 300-READ-CUST-MASTER-IN.
024100     READ CUST-MASTER-IN
024200             AT END      MOVE "Y"    TO CUST-EOF-SW
024300                         MOVE HIGH-VALUES TO CUST-ID-IN.
024400
024500*-----------------------------------------------------------------
024600 300-READ-NEWCUST-IN.
024700     READ NEWCUST-IN
024800             AT END      MOVE "Y"    TO NEW-EOF-SW
024900                         MOVE HIGH-VALUES TO CUST-ID-NEW
025000             NOT AT END  ADD 1        TO READ-CNT.
025100
025200*-----------------------------------------------------------------
025300* The old master record is unaffected by this run - copy it
025400* through unchanged and advance the master file.
025500*-----------------------------------------------------------------
025600 300-PASS-THRU-OLD-MASTER.
025700     MOVE    CUST-ID-IN      TO CUST-ID-OUT.
025800     MOVE    CUST-NAME-IN    TO CUST-NAME-OUT.
025900     MOVE    CUST-EMAIL-IN   TO CUST-EMAIL-OUT.
026000     MOVE    CUST-PHONE-IN   TO CUST-PHONE-OUT.
026100     WRITE   CUSTOMER-RECORD-OUT.
026200     PERFORM 300-READ-CUST-MASTER-IN.
026300
026400*-----------------------------------------------------------------
026500* Key already on the master - reject the new record, master is
026600* untouched and stays positioned for the next comparison.
026700*-----------------------------------------------------------------
026800 300-REJECT-DUPLICATE-CUSTOMER.
026900     MOVE    CUST-ID-NEW     TO MSG-DUP-ID.
027000     MOVE    MSG-DUP-CUSTOMER TO REJ-REASON.
027100     PERFORM 300-WRITE-REJECT.
027200     PERFORM 300-READ-NEWCUST-IN.
027300
027400*-----------------------------------------------------------------
027500* Genuine new customer - validate, then either write it through
027600* to the new master or reject it, and advance the input file.
027700*-----------------------------------------------------------------
027800 300-PASS-THRU-NEW-CUSTOMER.
027900     PERFORM 400-VALIDATE-NEW-CUSTOMER.
028000     IF  RECORD-IS-VALID
028100         MOVE    CUST-ID-NEW     TO CUST-ID-OUT
028200         MOVE    CUST-NAME-NEW   TO CUST-NAME-OUT
028300         MOVE    CUST-EMAIL-NEW  TO CUST-EMAIL-OUT
028400         MOVE    CUST-PHONE-NEW  TO CUST-PHONE-OUT
028500         WRITE   CUSTOMER-RECORD-OUT
028600         ADD     1               TO ADDED-CNT
028700         IF TRACE-ON
028800             DISPLAY "CUST-MAINT: ADDED " CUST-ID-NEW
028900         END-IF
029000     END-IF.
029100     PERFORM 300-READ-NEWCUST-IN.
029200
029300*-----------------------------------------------------------------
029400 300-WRITE-REJECT.
029500     ADD     1               TO REJ-SEQ-CTR.
029600     ADD     1               TO REJECT-CNT.
029700     MOVE    REJ-SEQ-CTR     TO REJ-SEQ.
029800     WRITE   REJECT-RECORD.
029900
030000*-----------------------------------------------------------------
030100 300-DISPLAY-RUN-TOTALS.
030200     DISPLAY "CUSTOMER-MAINTENANCE - RUN TOTALS".
030300     DISPLAY "  RECORDS READ    : " READ-CNT.
030400     DISPLAY "  CUSTOMERS ADDED : " ADDED-CNT.
030500     DISPLAY "  REJECTED        : " REJECT-CNT.
030600
030700*-----------------------------------------------------------------
030800 300-CLOSE-ALL-FILES.
030900     CLOSE   CUST-MASTER-IN
031000             NEWCUST-IN
031100             CUST-MASTER-OUT
031200             CUST-REJECTS-OUT.
031300
031400******************************************************************
031500* Runs the email and phone checks in turn; the first failure
031600* wins and is what gets reported to the reject file.
031700*-----------------------------------------------------------------
031800 400-VALIDATE-NEW-CUSTOMER.
031900     MOVE    "Y"             TO VALID-SW.
032000     PERFORM 400-VALIDATE-EMAIL.
032100     IF  RECORD-IS-VALID
032200         PERFORM 400-VALIDATE-PHONE
032300     END-IF.
032400
032500*-----------------------------------------------------------------
032600* Exactly one "@"; at least one local-part character before it
032700* drawn from letters/digits/+_.-; at least one domain character
032800* after it drawn from letters/digits/.- ; nothing else anywhere.
032900*-----------------------------------------------------------------
033000 400-VALIDATE-EMAIL.
033100     MOVE    SPACES          TO EMAIL-SCAN-AREA.
033200     MOVE    CUST-EMAIL-NEW  TO EMAIL-CHARS.
033300     MOVE    ZERO            TO AT-SIGN-CNT AT-SIGN-POS.
033400     IF  CUST-EMAIL-NEW = SPACES
033500         MOVE "N"            TO VALID-SW
033600     ELSE
033700         PERFORM 400-SCAN-FOR-AT-SIGN
033800                 VARYING SUB-1 FROM 1 BY 1
033900                 UNTIL SUB-1 > 40
034000         IF  AT-SIGN-CNT NOT = 1
034100             MOVE "N"        TO VALID-SW
034200         ELSE
034300             IF  AT-SIGN-POS = 1
034400                 MOVE "N"    TO VALID-SW
034500             END-IF
034600         END-IF
034700     END-IF.
034800     IF  RECORD-IS-VALID
034900         PERFORM 400-SCAN-EMAIL-LOCAL-PART
035000         PERFORM 400-SCAN-EMAIL-DOMAIN-PART
035100     END-IF.
035200     IF  NOT RECORD-IS-VALID
035300         MOVE    MSG-BAD-EMAIL   TO REJ-REASON
035400     END-IF.
035500
035600*-----------------------------------------------------------------
035700 400-SCAN-FOR-AT-SIGN.
035800     IF  EMAIL-CH (SUB-1) = "@"
035900         ADD 1               TO AT-SIGN-CNT
036000         MOVE SUB-1          TO AT-SIGN-POS
036100     END-IF.
036200
036300*-----------------------------------------------------------------
036400 400-SCAN-EMAIL-LOCAL-PART.
036500     PERFORM 400-SCAN-ONE-LOCAL-CHAR
036600             VARYING SUB-1 FROM 1 BY 1
036700             UNTIL SUB-1 >= AT-SIGN-POS.
036800
036900*-----------------------------------------------------------------
037000 400-SCAN-ONE-LOCAL-CHAR.
037100     IF  EMAIL-CH (SUB-1) = SPACE
037200     OR  EMAIL-CH (SUB-1) NOT EMAIL-LOCAL-CH
037300         MOVE "N"            TO VALID-SW
037400     END-IF.
037500
037600*-----------------------------------------------------------------
037700* At least one domain character required; once a trailing space
037800* cell is seen (the field's blank fill), no further character
037900* may appear - same rule the phone scan below applies.
038000 400-SCAN-EMAIL-DOMAIN-PART.
038100     IF  AT-SIGN-POS = 40
038200         MOVE "N"            TO VALID-SW
038300     ELSE
038400         MOVE ZERO           TO DOMAIN-CHAR-CNT
038500         MOVE "N"            TO SEEN-SPACE-SW
038600         PERFORM 400-SCAN-ONE-DOMAIN-CHAR
038700                 VARYING SUB-1 FROM AT-SIGN-POS BY 1
038800                 UNTIL SUB-1 > 40
038900         IF  DOMAIN-CHAR-CNT = ZERO
039000             MOVE "N"        TO VALID-SW
039100         END-IF
039200     END-IF.
039300
039400*-----------------------------------------------------------------
039500 400-SCAN-ONE-DOMAIN-CHAR.
039600     IF  SUB-1 > AT-SIGN-POS
039700         IF  EMAIL-CH (SUB-1) = SPACE
039800             MOVE "Y"        TO SEEN-SPACE-SW
039900         ELSE
040000             IF  SEEN-TRAILING-SPACE
040100                 MOVE "N"    TO VALID-SW
040200             ELSE
040300                 IF  EMAIL-CH (SUB-1) NOT EMAIL-DOMAIN-CH
040400                     MOVE "N"    TO VALID-SW
040500                 ELSE
040600                     ADD 1       TO DOMAIN-CHAR-CNT
040700                 END-IF
040800             END-IF
040900         END-IF
041000     END-IF.
041100
041200*-----------------------------------------------------------------
041300* Optional leading "+", then 8 to 15 digits and nothing else.
041400*-----------------------------------------------------------------
041500 400-VALIDATE-PHONE.
041600     MOVE    SPACES          TO PHONE-SCAN-AREA.
041700     MOVE    CUST-PHONE-NEW  TO PHONE-CHARS.
041800     MOVE    ZERO            TO DIGIT-CNT.
041900     MOVE    "N"             TO SEEN-SPACE-SW.
042000     MOVE    1               TO SUB-1.
042100     IF  PHONE-CH (1) = "+"
042200         MOVE 2              TO SUB-1
042300     END-IF.
042400     PERFORM 400-SCAN-ONE-PHONE-CHAR
042500             VARYING SUB-1 FROM SUB-1 BY 1
042600             UNTIL SUB-1 > 16.
042700     IF  DIGIT-CNT < 8 OR DIGIT-CNT > 15
042800         MOVE "N"            TO VALID-SW
042900     END-IF.
043000     IF  NOT RECORD-IS-VALID
043100         MOVE    MSG-BAD-PHONE   TO REJ-REASON
043200     END-IF.
043300
043400*-----------------------------------------------------------------
043500 400-SCAN-ONE-PHONE-CHAR.
043600     IF  PHONE-CH (SUB-1) = SPACE
043700         MOVE "Y"            TO SEEN-SPACE-SW
043800     ELSE
043900         IF  SEEN-TRAILING-SPACE
044000             MOVE "N"        TO VALID-SW
044100         ELSE
044200             IF  PHONE-CH (SUB-1) PHONE-DIGIT-CH
044300                 ADD 1           TO DIGIT-CNT
044400             ELSE
044500                 MOVE "N"        TO VALID-SW
044600             END-IF
044700         END-IF
044800     END-IF.
