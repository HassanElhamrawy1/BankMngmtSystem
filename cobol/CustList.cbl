000100******************************************************************
000200* CUSTOMER-LISTING
000300*    Prints the customer master to SYSOUT for the branch
000400*    supervisors, one line per customer - id, name, email and
000500*    phone - the same plain listing style the old parts-master
000600*    dump job used, adapted here to the customer file.
000700*
000800* Used File
000900*    - Customer Master (Sequential) : CUSTMAST-NEW
001000******************************************************************
001100 IDENTIFICATION              DIVISION.
001200*-----------------------------------------------------------------
001300 PROGRAM-ID.                 CUSTOMER-LISTING.
001400 AUTHOR.                     D H CHEN.
001500 INSTALLATION.               MIDLAND SAVINGS BANK, EDP DIVISION.
001600 DATE-WRITTEN.               JULY 2, 1989.
001700 DATE-COMPILED.
001800 SECURITY.                   CONFIDENTIAL - INTERNAL USE ONLY.
001900*-----------------------------------------------------------------
002000* CHANGE LOG
002100*-----------------------------------------------------------------
002200* 1989-07-02  DHC  BNK-0003  ORIGINAL, ADAPTED FROM THE OLD
002300*                            PARTS-MASTER DUMP JOB.
002400* 1990-05-14  DHC  BNK-0037  NO-CUSTOMERS MESSAGE ADDED - RUN
002500*                            WAS ENDING SILENTLY ON AN EMPTY
002600*                            MASTER.
002700* 1994-01-08  RTS  BNK-0107  RENUMBERED PARAGRAPHS TO SHOP
002800*                            STANDARD 300/400 LEVELS.
002900* 1998-10-06  MAL  BNK-0177  Y2K REVIEW - NO DATE FIELDS ON
003000*                            THIS RECORD, NO CHANGE REQUIRED.
003100* 2002-02-11  DHC  BNK-0248  ADDED FILE STATUS CHECK ON THE
003200*                            CUSTMAST-NEW OPEN, MATCHING THE
003300*                            OTHER LISTING/REPORT JOBS.
003400*-----------------------------------------------------------------
003500 ENVIRONMENT                 DIVISION.
003600*-----------------------------------------------------------------
003700 CONFIGURATION               SECTION.
003800 SOURCE-COMPUTER.            IBM-4381.
003900 OBJECT-COMPUTER.            IBM-4381.
004000 SPECIAL-NAMES.
004100     C01                     IS TOP-OF-FORM.
004200*-----------------------------------------------------------------
004300 INPUT-OUTPUT                SECTION.
004400 FILE-CONTROL.
004500     SELECT  CUST-FILE-IN
004600             ASSIGN TO "CUSTMAST-NEW"
004700             ORGANIZATION IS LINE SEQUENTIAL
004800             FILE STATUS IS CUST-FILE-STAT.
004900******************************************************************
005000 DATA                        DIVISION.
005100*-----------------------------------------------------------------
005200 FILE                        SECTION.
005300 FD  CUST-FILE-IN
005400     RECORD CONTAINS 96 CHARACTERS
005500     DATA RECORD IS CUSTOMER-RECORD-IN.
005600 01  CUSTOMER-RECORD-IN.
005700     05  CUST-ID-IN             PIC X(10).
005800     05  CUST-NAME-IN           PIC X(30).
005900     05  CUST-EMAIL-IN          PIC X(40).
006000     05  CUST-PHONE-IN          PIC X(16).
006100 01  CUSTOMER-RECORD-IN-REDEF REDEFINES CUSTOMER-RECORD-IN.
006200     05  CRI-KEY-FIELD          PIC X(10).
006300     05  FILLER                 PIC X(86).
006400*-----------------------------------------------------------------
006500 WORKING-STORAGE             SECTION.
006600*-----------------------------------------------------------------
006700*    File status cell for the customer master, standalone per
006800*    the shop's file-status habit.
006900 77  CUST-FILE-STAT              PIC X(02).
007000*-----------------------------------------------------------------
007100 01  SWITCHES-AND-COUNTERS.
007200     05  CUST-EOF-SW            PIC X(01).
007300         88  CUST-EOF                     VALUE "Y".
007400     05  ANY-CUST-SW            PIC X(01).
007500         88  ANY-CUST-FOUND               VALUE "Y".
007600     05  CUST-LINE-CNT          PIC 9(07) COMP VALUE ZERO.
007700
007800 01  WS-NO-CUSTOMERS-MSG        PIC X(40)
007900     VALUE "No customers found.                    ".
008000 01  WS-NO-CUSTOMERS-REDEF REDEFINES WS-NO-CUSTOMERS-MSG.
008100     05  NCM-FIRST-WORD          PIC X(03).
008200     05  FILLER                 PIC X(37).
008300
008400 01  CUSTOMER-LISTING-LINE.
008500     05  CLL-ID                 PIC X(10).
008600     05  FILLER                 PIC X(02) VALUE SPACES.
008700     05  CLL-NAME               PIC X(30).
008800     05  FILLER                 PIC X(02) VALUE SPACES.
008900     05  CLL-EMAIL              PIC X(40).
009000     05  FILLER                 PIC X(02) VALUE SPACES.
009100     05  CLL-PHONE              PIC X(16).
009200 01  CUSTOMER-LISTING-REDEF REDEFINES CUSTOMER-LISTING-LINE.
009300     05  CLLR-ID-AND-NAME        PIC X(42).
009400     05  FILLER                 PIC X(60).
009500******************************************************************
009600 PROCEDURE                   DIVISION.
009700*-----------------------------------------------------------------
009800* Main procedure
009900*-----------------------------------------------------------------
010000 100-CUSTOMER-LISTING.
010100     PERFORM 200-INITIATE-LISTING-RUN
010200             THRU 200-INITIATE-LISTING-RUN-EXIT.
010300     PERFORM 200-PRINT-CUSTOMER-LISTING.
010400     PERFORM 200-TERMINATE-LISTING-RUN.
010500
010600     STOP RUN.
010700
010800******************************************************************
010900*    A bad CUSTMAST-NEW open is fatal - the GO TO skips the
011000*    first read and forces CUST-EOF so the print loop falls
011100*    through to the no-customers message at once.
011200 200-INITIATE-LISTING-RUN.
011300     OPEN    INPUT   CUST-FILE-IN.
011400     IF  CUST-FILE-STAT NOT = "00"
011500         DISPLAY "CUSTOMER-LISTING: CUSTMAST-NEW OPEN FAILED, "
011600                 "STATUS " CUST-FILE-STAT
011700         SET     CUST-EOF        TO TRUE
011800         GO TO   200-INITIATE-LISTING-RUN-EXIT
011900     END-IF.
012000     INITIALIZE SWITCHES-AND-COUNTERS.
012100     PERFORM 300-READ-CUST-FILE-IN.
012200 200-INITIATE-LISTING-RUN-EXIT.
012300     EXIT.
012400
012500*-----------------------------------------------------------------
012600 200-PRINT-CUSTOMER-LISTING.
012700     PERFORM 300-PRINT-ONE-CUSTOMER-LINE
012800             UNTIL CUST-EOF.
012900     PERFORM 300-DISPLAY-NO-CUSTOMERS-IF-NONE.
013000
013100 200-TERMINATE-LISTING-RUN.
013200     CLOSE   CUST-FILE-IN.
013300
013400*-----------------------------------------------------------------
013500 300-READ-CUST-FILE-IN.
013600     READ CUST-FILE-IN
013700             AT END SET CUST-EOF TO TRUE
013800     END-READ.
013900
014000 300-PRINT-ONE-CUSTOMER-LINE.
014100     MOVE    CUST-ID-IN          TO CLL-ID.
014200     MOVE    CUST-NAME-IN        TO CLL-NAME.
014300     MOVE    CUST-EMAIL-IN       TO CLL-EMAIL.
014400     MOVE    CUST-PHONE-IN       TO CLL-PHONE.
014500     DISPLAY CUSTOMER-LISTING-LINE.
014600     ADD     1                   TO CUST-LINE-CNT.
014700     SET     ANY-CUST-FOUND      TO TRUE.
014800     PERFORM 300-READ-CUST-FILE-IN.
014900
015000 300-DISPLAY-NO-CUSTOMERS-IF-NONE.
015100     IF  NOT ANY-CUST-FOUND
015200         DISPLAY WS-NO-CUSTOMERS-MSG
015300     END-IF.
