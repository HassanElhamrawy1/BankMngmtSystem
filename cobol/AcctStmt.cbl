000100******************************************************************
000200* ACCOUNT-STATEMENT
000300*    Prints the per-account transaction statement and the plain
000400*    transaction-history listing off the same journal pass, the
000500*    way the old inventory report job printed the inventory
000600*    report and the reorder report from one pass of INVENT6. A
000700*    one-record control card tells this run which of the four
000800*    combinations (statement/history, one account/all accounts)
000900*    to produce - see STMTCTL.
001000*
001100* Used File
001200*    - Statement Control Card       : STMTCTL
001300*    - Account Master (Sequential)  : ACCTMAST
001400*    - Transaction Journal (Sequential, read) : TRANJRNL
001500*    - Statement Report (dynamic name)        : STMT-FILENAME
001600******************************************************************
001700 IDENTIFICATION              DIVISION.
001800*-----------------------------------------------------------------
001900 PROGRAM-ID.                 ACCOUNT-STATEMENT.
002000 AUTHOR.                     D H CHEN.
002100 INSTALLATION.               MIDLAND SAVINGS BANK, EDP DIVISION.
002200 DATE-WRITTEN.               AUGUST 21, 1989.
002300 DATE-COMPILED.
002400 SECURITY.                   CONFIDENTIAL - INTERNAL USE ONLY.
002500*-----------------------------------------------------------------
002600* CHANGE LOG
002700*-----------------------------------------------------------------
002800* 1989-08-21  DHC  BNK-0007  ORIGINAL, ADAPTED FROM THE OLD
002900*                            INVENTORY/REORDER DUAL REPORT JOB -
003000*                            JOURNAL IS LOADED TO A TABLE SO ONE
003100*                            PASS SERVES EVERY ACCOUNT.
003200* 1990-09-19  DHC  BNK-0048  ALL-ACCOUNTS MODE ADDED, WITH THE
003300*                            PER-ACCOUNT FAILURE NOTE BRANCH.
003400* 1993-03-02  RTS  BNK-0088  HISTORY LISTING MODES ADDED TO THE
003500*                            SAME CONTROL CARD RATHER THAN A
003600*                            SEPARATE STEP - SHARES THE TABLE.
003700* 1994-01-08  RTS  BNK-0107  RENUMBERED PARAGRAPHS TO SHOP
003800*                            STANDARD 300/400/500 LEVELS.
003900* 1998-10-06  MAL  BNK-0177  Y2K REVIEW - JOURNAL TIMESTAMP
004000*                            ALREADY CARRIES A 4-DIGIT YEAR,
004100*                            NO CHANGE REQUIRED.
004200* 1999-11-30  MAL  BNK-0179  RAISED JOURNAL-TABLE OCCURS FROM
004300*                            1000 TO 4000 ENTRIES - BUSIEST
004400*                            BRANCH WAS TRUNCATING ITS STATEMENT.
004500* 2000-06-08  DHC  BNK-0198  ADDED FILE STATUS CHECK ON THE
004600*                            STMTCTL OPEN - A MISSING CONTROL
004700*                            CARD USED TO FALL THROUGH SILENTLY.
004800*-----------------------------------------------------------------
004900 ENVIRONMENT                 DIVISION.
005000*-----------------------------------------------------------------
005100 CONFIGURATION               SECTION.
005200 SOURCE-COMPUTER.            IBM-4381.
005300 OBJECT-COMPUTER.            IBM-4381.
005400 SPECIAL-NAMES.
005500     C01                     IS TOP-OF-FORM.
005600*-----------------------------------------------------------------
005700 INPUT-OUTPUT                SECTION.
005800 FILE-CONTROL.
005900     SELECT  STMT-CONTROL-IN
006000             ASSIGN TO "STMTCTL"
006100             ORGANIZATION IS LINE SEQUENTIAL
006200             FILE STATUS IS STMT-CTL-FILE-STAT.
006300
006400     SELECT  ACCT-FILE-IN
006500             ASSIGN TO "ACCTMAST"
006600             ORGANIZATION IS LINE SEQUENTIAL.
006700
006800     SELECT  JRN-FILE-IN
006900             ASSIGN TO "TRANJRNL"
007000             ORGANIZATION IS LINE SEQUENTIAL.
007100
007200     SELECT  STMT-REPORT-OUT
007300             ASSIGN TO STMT-FILENAME
007400             ORGANIZATION IS LINE SEQUENTIAL.
007500******************************************************************
007600 DATA                        DIVISION.
007700*-----------------------------------------------------------------
007800 FILE                        SECTION.
007900 FD  STMT-CONTROL-IN
008000     RECORD CONTAINS 30 CHARACTERS
008100     DATA RECORD IS STATEMENT-CONTROL-RECORD.
008200 01  STATEMENT-CONTROL-RECORD.
008300     05  CTL-MODE               PIC X(01).
008400         88  CTL-MODE-STATEMENT         VALUE "S".
008500         88  CTL-MODE-HISTORY           VALUE "H".
008600     05  CTL-SCOPE              PIC X(01).
008700         88  CTL-SCOPE-ONE              VALUE "O".
008800         88  CTL-SCOPE-ALL              VALUE "A".
008900     05  CTL-ACCT-ID            PIC X(14).
009000     05  FILLER                 PIC X(14).
009100 01  STMT-CONTROL-REDEF REDEFINES STATEMENT-CONTROL-RECORD.
009200     05  SCR-MODE-SCOPE          PIC X(02).
009300     05  FILLER                 PIC X(28).
009400
009500 FD  ACCT-FILE-IN
009600     RECORD CONTAINS 40 CHARACTERS
009700     DATA RECORD IS ACCOUNT-RECORD-IN.
009800 01  ACCOUNT-RECORD-IN.
009900     05  ACCT-ID-IN             PIC X(14).
010000     05  ACCT-CUST-ID-IN        PIC X(10).
010100     05  ACCT-TYPE-IN           PIC X(01).
010200     05  ACCT-BALANCE-IN        PIC S9(13)V99.
010300 01  ACCOUNT-RECORD-IN-REDEF REDEFINES ACCOUNT-RECORD-IN.
010400     05  FILLER                 PIC X(25).
010500     05  ARI-BALANCE-HIGH-DIGIT PIC X(01).
010600     05  FILLER                 PIC X(14).
010700
010800 FD  JRN-FILE-IN
010900     RECORD CONTAINS 108 CHARACTERS
011000     DATA RECORD IS JOURNAL-RECORD.
011100 COPY "Copybooks\JrnRec.cpy".
011200
011300 FD  STMT-REPORT-OUT
011400     RECORD CONTAINS 100 CHARACTERS
011500     DATA RECORD IS STMT-PRINT-LINE.
011600 01  STMT-PRINT-LINE             PIC X(100).
011700*-----------------------------------------------------------------
011800 WORKING-STORAGE             SECTION.
011900*-----------------------------------------------------------------
012000*    File status cell for the control-card reader, standalone
012100*    per the shop's file-status habit.
012200 77  STMT-CTL-FILE-STAT          PIC X(02).
012300*-----------------------------------------------------------------
012400 01  SWITCHES-AND-COUNTERS.
012500     05  JRN-EOF-SW             PIC X(01).
012600         88  JRN-EOF                     VALUE "Y".
012700     05  ACCT-EOF-SW            PIC X(01).
012800         88  ACCT-EOF                     VALUE "Y".
012900     05  ACCT-FOUND-SW          PIC X(01).
013000         88  ACCT-WAS-FOUND              VALUE "Y".
013100     05  ID-LEN                 PIC 9(02) COMP.
013200
013300 01  STMT-FILENAME              PIC X(40).
013400
013500 01  JOURNAL-TABLE-CONTROL.
013600     05  JOURNAL-TABLE-CNT      PIC 9(05) COMP VALUE ZERO.
013700
013800 01  JOURNAL-TABLE.
013900     05  JOURNAL-TABLE-ENTRY    OCCURS 4000 TIMES
014000                                 INDEXED BY JX.
014100         10  JT-ACCT-ID          PIC X(14).
014200         10  JT-TYPE             PIC X(08).
014300         10  JT-AMOUNT           PIC S9(13)V99.
014400         10  JT-TIMESTAMP        PIC X(19).
014500         10  JT-DESC             PIC X(40).
014600
014700 01  TYPE-NAME-TABLE.
014800     05  FILLER                 PIC X(08) VALUE "Deposit ".
014900     05  FILLER                 PIC X(08) VALUE "Withdraw".
015000     05  FILLER                 PIC X(08) VALUE "Transfer".
015100 01  TYPE-NAME-REDEF REDEFINES TYPE-NAME-TABLE.
015200     05  TYPE-NAME-ENTRY         OCCURS 3 TIMES
015300                                 INDEXED BY TX
015400                                 PIC X(08).
015500
015600 01  STATEMENT-BANNER.
015700     05  FILLER                 PIC X(10) VALUE ALL "=".
015800     05  FILLER                 PIC X(24) VALUE
015900         " Account Statement for ".
016000     05  SB-ACCT-ID              PIC X(14).
016100     05  FILLER                 PIC X(01) VALUE SPACE.
016200     05  FILLER                 PIC X(10) VALUE ALL "=".
016300     05  FILLER                 PIC X(41) VALUE SPACES.
016400
016500 01  ALL-STMT-BANNER.
016600     05  FILLER                 PIC X(57) VALUE
016700     "========== All Accounts Transaction Statements ==========".
016800     05  FILLER                 PIC X(43) VALUE SPACES.
016900
017000 01  STATEMENT-COLUMN-HEADER.
017100     05  FILLER                 PIC X(20) VALUE "Date".
017200     05  FILLER                 PIC X(15) VALUE "Type".
017300     05  FILLER                 PIC X(12) VALUE "Amount".
017400     05  FILLER                 PIC X(30) VALUE "Description".
017500     05  FILLER                 PIC X(23) VALUE SPACES.
017600
017700 01  STATEMENT-SEPARATOR.
017800     05  FILLER                 PIC X(60) VALUE ALL "-".
017900     05  FILLER                 PIC X(40) VALUE SPACES.
018000
018100 01  STATEMENT-DETAIL-LINE.
018200     05  SDL-DATE                PIC X(20).
018300     05  SDL-TYPE                PIC X(15).
018400     05  SDL-AMOUNT              PIC ZZZZZZZZ9.99.
018500     05  FILLER                  PIC X(02) VALUE SPACES.
018600     05  SDL-DESC                PIC X(30).
018700     05  FILLER                  PIC X(21) VALUE SPACES.
018800
018900 01  STATEMENT-TOTAL-LINE.
019000     05  FILLER              PIC X(17) VALUE "Current Balance: ".
019100     05  STL-BALANCE             PIC Z,ZZZ,ZZZ,ZZZ,ZZ9.99.
019200     05  FILLER                  PIC X(63) VALUE SPACES.
019300
019400 01  STMT-FAILURE-LINE.
019500     05  FILLER                  PIC X(48)
019600         VALUE "[!] Could not generate statement for Account: ".
019700     05  SFL-ACCT-ID              PIC X(14).
019800     05  FILLER                  PIC X(38) VALUE SPACES.
019900
020000 01  ACCT-STMT-FILENAME-AREA.
020100     05  FILLER                  PIC X(19)
020200         VALUE "account_statement_".
020300     05  ASF-ACCT-ID              PIC X(14).
020400     05  FILLER                  PIC X(04) VALUE ".txt".
020500     05  FILLER                  PIC X(03) VALUE SPACES.
020600
020700 01  HISTORY-DISPLAY-LINE.
020800     05  FILLER                  PIC X(01) VALUE "[".
020900     05  HDL-TIMESTAMP            PIC X(19).
021000     05  FILLER                  PIC X(02) VALUE "] ".
021100     05  HDL-TYPE                 PIC X(08).
021200     05  FILLER                  PIC X(02) VALUE ": ".
021300     05  HDL-AMOUNT               PIC ZZZZZZZZ9.99.
021400     05  FILLER                  PIC X(03) VALUE " - ".
021500     05  HDL-DESC                 PIC X(40).
021600******************************************************************
021700 PROCEDURE                   DIVISION.
021800*-----------------------------------------------------------------
021900* Main procedure
022000*-----------------------------------------------------------------
022100 100-ACCOUNT-STATEMENT.
022200     PERFORM 200-INITIATE-STATEMENT-RUN
022300             THRU 200-INITIATE-STATEMENT-RUN-EXIT.
022400     PERFORM 200-RUN-REQUESTED-MODE.
022500     PERFORM 200-TERMINATE-STATEMENT-RUN.
022600
022700     STOP RUN.
022800
022900******************************************************************
023000*    A bad STMTCTL open is fatal - the GO TO skips the journal
023100*    table load entirely and lands on the EXIT sentinel, and the
023200*    OTHER leg of 200-RUN-REQUESTED-MODE below catches the blank
023300*    control record left behind.
023400 200-INITIATE-STATEMENT-RUN.
023500     PERFORM 300-OPEN-CONTROL-AND-JOURNAL.
023600     IF  STMT-CTL-FILE-STAT NOT = "00"
023700         DISPLAY "ACCOUNT-STATEMENT: STMTCTL OPEN FAILED, STATUS "
023800                 STMT-CTL-FILE-STAT
023900         GO TO   200-INITIATE-STATEMENT-RUN-EXIT
024000     END-IF.
024100     PERFORM 300-INITIALIZE-SWITCHES-AND-COUNTERS.
024200     PERFORM 300-READ-CONTROL-RECORD.
024300     PERFORM 300-LOAD-JOURNAL-TABLE.
024400     PERFORM 300-CLOSE-CONTROL-AND-JOURNAL.
024500 200-INITIATE-STATEMENT-RUN-EXIT.
024600     EXIT.
024700
024800*-----------------------------------------------------------------
024900 200-RUN-REQUESTED-MODE.
025000     EVALUATE TRUE
025100         WHEN CTL-MODE-STATEMENT AND CTL-SCOPE-ONE
025200             PERFORM 300-RUN-ONE-STATEMENT
025300         WHEN CTL-MODE-STATEMENT AND CTL-SCOPE-ALL
025400             PERFORM 300-RUN-ALL-STATEMENTS
025500         WHEN CTL-MODE-HISTORY AND CTL-SCOPE-ONE
025600             PERFORM 300-RUN-ONE-HISTORY
025700         WHEN CTL-MODE-HISTORY AND CTL-SCOPE-ALL
025800             PERFORM 300-RUN-ALL-HISTORY
025900         WHEN OTHER
026000             DISPLAY "ACCOUNT-STATEMENT: INVALID CONTROL CARD"
026100     END-EVALUATE.
026200
026300 200-TERMINATE-STATEMENT-RUN.
026400     CONTINUE.
026500
026600******************************************************************
026700 300-OPEN-CONTROL-AND-JOURNAL.
026800     OPEN    INPUT   STMT-CONTROL-IN
026900             INPUT   JRN-FILE-IN.
027000
027100*-----------------------------------------------------------------
027200 300-INITIALIZE-SWITCHES-AND-COUNTERS.
027300     INITIALIZE SWITCHES-AND-COUNTERS JOURNAL-TABLE-CONTROL.
027400
027500*-----------------------------------------------------------------
027600 300-READ-CONTROL-RECORD.
027700     READ STMT-CONTROL-IN
027800             AT END DISPLAY "ACCOUNT-STATEMENT: MISSING CONTROL "
027900                            "CARD".
028000
028100*-----------------------------------------------------------------
028200* Loads every journal record into JOURNAL-TABLE in the order the
028300* journal was written, so a per-account scan later reproduces
028400* "stored (chronological) order" with no sort step.
028500*-----------------------------------------------------------------
028600 300-LOAD-JOURNAL-TABLE.
028700     MOVE    "N"             TO JRN-EOF-SW.
028800     PERFORM 400-READ-JRN-FILE-IN.
028900     PERFORM 400-ADD-JOURNAL-TABLE-ENTRY UNTIL JRN-EOF.
029000
029100*-----------------------------------------------------------------
029200 300-CLOSE-CONTROL-AND-JOURNAL.
029300     CLOSE   STMT-CONTROL-IN
029400             JRN-FILE-IN.
029500
029600*-----------------------------------------------------------------
029700 300-RUN-ONE-STATEMENT.
029800     PERFORM 400-FIND-ACCOUNT-BY-ID.
029900     IF  ACCT-WAS-FOUND
030000         PERFORM 400-BUILD-SINGLE-STMT-FILENAME
030100         OPEN    OUTPUT  STMT-REPORT-OUT
030200         PERFORM 400-PRINT-ONE-STATEMENT-BODY
030300         CLOSE   STMT-REPORT-OUT
030400     ELSE
030500         PERFORM 400-DISPLAY-ACCOUNT-NOT-FOUND-STMT
030600     END-IF.
030700
030800*-----------------------------------------------------------------
030900 300-RUN-ALL-STATEMENTS.
031000     MOVE    "all_accounts_statements.txt" TO STMT-FILENAME.
031100     OPEN    OUTPUT  STMT-REPORT-OUT.
031200     WRITE   STMT-PRINT-LINE FROM ALL-STMT-BANNER.
031300     MOVE    "N"             TO ACCT-EOF-SW.
031400     PERFORM 400-READ-ACCT-FILE-IN.
031500     PERFORM 400-PRINT-STATEMENT-FOR-EACH-ACCOUNT
031600             UNTIL ACCT-EOF.
031700     CLOSE   STMT-REPORT-OUT
031800             ACCT-FILE-IN.
031900
032000*-----------------------------------------------------------------
032100 300-RUN-ONE-HISTORY.
032200     PERFORM 400-FIND-ACCOUNT-BY-ID.
032300     IF  ACCT-WAS-FOUND
032400         DISPLAY "Transaction History for Account: " CTL-ACCT-ID
032500         PERFORM 400-DISPLAY-HISTORY-FOR-ACCOUNT
032600     ELSE
032700         DISPLAY "Account not found."
032800     END-IF.
032900
033000*-----------------------------------------------------------------
033100 300-RUN-ALL-HISTORY.
033200     MOVE    "N"             TO ACCT-EOF-SW.
033300     OPEN    INPUT   ACCT-FILE-IN.
033400     PERFORM 400-READ-ACCT-FILE-IN.
033500     PERFORM 400-DISPLAY-HISTORY-FOR-EACH-ACCOUNT
033600             UNTIL ACCT-EOF.
033700     CLOSE   ACCT-FILE-IN.
033800
033900******************************************************************
034000 400-READ-JRN-FILE-IN.
034100     READ JRN-FILE-IN
034200             AT END      MOVE "Y"    TO JRN-EOF-SW.
034300
034400*-----------------------------------------------------------------
034500 400-ADD-JOURNAL-TABLE-ENTRY.
034600     ADD     1               TO JOURNAL-TABLE-CNT.
034700     SET     JX              TO JOURNAL-TABLE-CNT.
034800     MOVE    JRN-ACCT-ID     TO JT-ACCT-ID (JX).
034900     MOVE    JRN-TYPE        TO JT-TYPE (JX).
035000     MOVE    JRN-AMOUNT      TO JT-AMOUNT (JX).
035100     MOVE    JRN-TIMESTAMP   TO JT-TIMESTAMP (JX).
035200     MOVE    JRN-DESC        TO JT-DESC (JX).
035300     PERFORM 400-READ-JRN-FILE-IN.
035400
035500*-----------------------------------------------------------------
035600* Sequential lookup - the account master is not keyed in this
035700* job, only BUILD-INDEX's working copy is, and this step does
035800* not need random access often enough to justify one.
035900*-----------------------------------------------------------------
036000 400-FIND-ACCOUNT-BY-ID.
036100     MOVE    "N"             TO ACCT-FOUND-SW.
036200     MOVE    "N"             TO ACCT-EOF-SW.
036300     OPEN    INPUT   ACCT-FILE-IN.
036400     PERFORM 400-READ-ACCT-FILE-IN.
036500     PERFORM 400-SCAN-FOR-MATCHING-ACCOUNT
036600             UNTIL ACCT-EOF OR ACCT-WAS-FOUND.
036700     CLOSE   ACCT-FILE-IN.
036800
036900*-----------------------------------------------------------------
037000 400-READ-ACCT-FILE-IN.
037100     READ ACCT-FILE-IN
037200             AT END      MOVE "Y"    TO ACCT-EOF-SW.
037300
037400*-----------------------------------------------------------------
037500 400-SCAN-FOR-MATCHING-ACCOUNT.
037600     IF  ACCT-ID-IN = CTL-ACCT-ID
037700         MOVE "Y"            TO ACCT-FOUND-SW
037800     ELSE
037900         PERFORM 400-READ-ACCT-FILE-IN
038000     END-IF.
038100
038200*-----------------------------------------------------------------
038300 400-DISPLAY-ACCOUNT-NOT-FOUND-STMT.
038400     MOVE    SPACES          TO SFL-ACCT-ID.
038500     STRING  "Account not found: " CTL-ACCT-ID DELIMITED BY SIZE
038600             INTO SFL-ACCT-ID.
038700     DISPLAY SFL-ACCT-ID.
038800
038900*-----------------------------------------------------------------
039000 400-BUILD-SINGLE-STMT-FILENAME.
039100     MOVE    ACCT-ID-IN      TO ASF-ACCT-ID.
039200     MOVE    ACCT-STMT-FILENAME-AREA TO STMT-FILENAME.
039300
039400*-----------------------------------------------------------------
039500* Called once per account in all-accounts statement mode; the
039600* bad-id guard is defensive - the master should never carry a
039700* blank ACCT-ID, but the old shop wrote the check anyway.
039800*-----------------------------------------------------------------
039900 400-PRINT-STATEMENT-FOR-EACH-ACCOUNT.
040000     MOVE    SPACES          TO STMT-PRINT-LINE.
040100     WRITE   STMT-PRINT-LINE.
040200     IF  ACCT-ID-IN = SPACES
040300         MOVE    ACCT-ID-IN  TO SFL-ACCT-ID
040400         WRITE   STMT-PRINT-LINE FROM STMT-FAILURE-LINE
040500     ELSE
040600         PERFORM 400-PRINT-ONE-STATEMENT-BODY
040700     END-IF.
040800     PERFORM 400-READ-ACCT-FILE-IN.
040900
041000*-----------------------------------------------------------------
041100* Prints the banner, headings, one detail line per matching
041200* journal-table entry in stored order, and the balance total -
041300* used by both the single-account and all-accounts modes.
041400*-----------------------------------------------------------------
041500 400-PRINT-ONE-STATEMENT-BODY.
041600     MOVE    ACCT-ID-IN      TO SB-ACCT-ID.
041700     WRITE   STMT-PRINT-LINE FROM STATEMENT-BANNER.
041800     WRITE   STMT-PRINT-LINE FROM STATEMENT-COLUMN-HEADER.
041900     WRITE   STMT-PRINT-LINE FROM STATEMENT-SEPARATOR.
042000     PERFORM 500-PRINT-DETAIL-LINES-FOR-ACCOUNT.
042100     WRITE   STMT-PRINT-LINE FROM STATEMENT-SEPARATOR.
042200     MOVE    ACCT-BALANCE-IN TO STL-BALANCE.
042300     WRITE   STMT-PRINT-LINE FROM STATEMENT-TOTAL-LINE.
042400
042500*-----------------------------------------------------------------
042600 400-DISPLAY-HISTORY-FOR-ACCOUNT.
042700     PERFORM 500-DISPLAY-HISTORY-LINES-FOR-ACCOUNT.
042800
042900*-----------------------------------------------------------------
043000 400-DISPLAY-HISTORY-FOR-EACH-ACCOUNT.
043100     DISPLAY "--- Account: " ACCT-ID-IN " ---".
043200     MOVE    ACCT-ID-IN      TO CTL-ACCT-ID.
043300     PERFORM 500-DISPLAY-HISTORY-LINES-FOR-ACCOUNT.
043400     PERFORM 400-READ-ACCT-FILE-IN.
043500
043600******************************************************************
043700 500-PRINT-DETAIL-LINES-FOR-ACCOUNT.
043800     PERFORM 600-PRINT-DETAIL-LINE-IF-MATCH
043900             VARYING JX FROM 1 BY 1
044000             UNTIL   JX > JOURNAL-TABLE-CNT.
044100
044200*-----------------------------------------------------------------
044300 500-DISPLAY-HISTORY-LINES-FOR-ACCOUNT.
044400     PERFORM 600-DISPLAY-HISTORY-LINE-IF-MATCH
044500             VARYING JX FROM 1 BY 1
044600             UNTIL   JX > JOURNAL-TABLE-CNT.
044700
044800******************************************************************
044900 600-PRINT-DETAIL-LINE-IF-MATCH.
045000     IF  JT-ACCT-ID (JX) = ACCT-ID-IN
045100         PERFORM 600-PRINT-ONE-DETAIL-LINE
045200     END-IF.
045300
045400*-----------------------------------------------------------------
045500 600-DISPLAY-HISTORY-LINE-IF-MATCH.
045600     IF  JT-ACCT-ID (JX) = CTL-ACCT-ID
045700         PERFORM 600-DISPLAY-ONE-HISTORY-LINE
045800     END-IF.
045900
046000*-----------------------------------------------------------------
046100 600-PRINT-ONE-DETAIL-LINE.
046200     MOVE    JT-TIMESTAMP (JX) TO SDL-DATE.
046300     PERFORM 600-RESOLVE-TYPE-NAME.
046400     MOVE    TYPE-NAME-ENTRY (TX) TO SDL-TYPE.
046500     MOVE    JT-AMOUNT (JX)   TO SDL-AMOUNT.
046600     MOVE    JT-DESC (JX)     TO SDL-DESC.
046700     WRITE   STMT-PRINT-LINE FROM STATEMENT-DETAIL-LINE.
046800
046900*-----------------------------------------------------------------
047000 600-DISPLAY-ONE-HISTORY-LINE.
047100     MOVE    JT-TIMESTAMP (JX) TO HDL-TIMESTAMP.
047200     PERFORM 600-RESOLVE-TYPE-NAME.
047300     MOVE    TYPE-NAME-ENTRY (TX) TO HDL-TYPE.
047400     MOVE    JT-AMOUNT (JX)   TO HDL-AMOUNT.
047500     MOVE    JT-DESC (JX)     TO HDL-DESC.
047600     DISPLAY HISTORY-DISPLAY-LINE.
047700*-----------------------------------------------------------------
047800 600-RESOLVE-TYPE-NAME.
047900     EVALUATE JT-TYPE (JX)
048000         WHEN "DEPOSIT "
048100             SET TX          TO 1
048200         WHEN "WITHDRAW"
048300             SET TX          TO 2
048400         WHEN OTHER
048500             SET TX          TO 3
048600     END-EVALUATE.
