000100******************************************************************
000200* BUILD-INDEX
000300*    Converts the sequential Customer Master and Account Master
000400*    into keyed INDEXED working copies so that ACCOUNT-MAINTAIN
000500*    and TRANSACTION-POSTING can look accounts and customers up
000600*    by id at random, instead of by matched sequential scan.
000700*
000800* Used File
000900*    - Customer Master (Sequential) : CUSTMAST-NEW
001000*    - Customer Index (Indexed)     : CUSTINDX
001100*    - Account Master (Sequential)  : ACCTMAST
001200*    - Account Index (Indexed)      : ACCTINDX
001300******************************************************************
001400 IDENTIFICATION              DIVISION.
001500*-----------------------------------------------------------------
001600 PROGRAM-ID.                 BUILD-INDEX.
001700 AUTHOR.                     R T SANTOS.
001800 INSTALLATION.               MIDLAND SAVINGS BANK, EDP DIVISION.
001900 DATE-WRITTEN.               JUNE 19, 1989.
002000 DATE-COMPILED.
002100 SECURITY.                   CONFIDENTIAL - INTERNAL USE ONLY.
002200*-----------------------------------------------------------------
002300* CHANGE LOG
002400*-----------------------------------------------------------------
002500* 1989-06-19  RTS  BNK-0002  ORIGINAL, ADAPTED FROM THE OLD
002600*                            PARTS/SUPPLIER SEQ-TO-INDEX JOB.
002700* 1989-09-04  RTS  BNK-0014  NO CHANGE - CARRIED FORWARD WITH
002800*                            THE EMAIL VALIDATION RELEASE.
002900* 1991-07-15  RTS  BNK-0059  ADDED FILE STATUS DISPLAY ON A
003000*                            NONZERO OPEN OR WRITE, WAS SILENT.
003100* 1994-01-08  RTS  BNK-0103  RENUMBERED PARAGRAPHS TO SHOP
003200*                            STANDARD 300/400 LEVELS.
003300* 1998-10-06  MAL  BNK-0172  Y2K REVIEW - NO DATE FIELDS ON
003400*                            EITHER RECORD, NO CHANGE REQUIRED.
003500* 2001-04-19  DHC  BNK-0234  A BAD OPEN NOW ABORTS THE BUILD PASS
003600*                            IMMEDIATELY INSTEAD OF READING INTO
003700*                            A FILE THAT NEVER OPENED.
003800*-----------------------------------------------------------------
003900 ENVIRONMENT                 DIVISION.
004000*-----------------------------------------------------------------
004100 CONFIGURATION               SECTION.
004200 SOURCE-COMPUTER.            IBM-4381.
004300 OBJECT-COMPUTER.            IBM-4381.
004400 SPECIAL-NAMES.
004500     C01                     IS TOP-OF-FORM.
004600*-----------------------------------------------------------------
004700 INPUT-OUTPUT                SECTION.
004800 FILE-CONTROL.
004900     SELECT  CUST-FILE-IN
005000             ASSIGN TO "CUSTMAST-NEW"
005100             ORGANIZATION IS LINE SEQUENTIAL.
005200
005300     SELECT  CUST-FILE-OUT
005400             ASSIGN TO "CUSTINDX"
005500             ORGANIZATION IS INDEXED
005600             ACCESS MODE IS SEQUENTIAL
005700             RECORD KEY IS CUST-ID-IDX
005800             FILE STATUS IS CUST-FILE-STATUS.
005900
006000     SELECT  ACCT-FILE-IN
006100             ASSIGN TO "ACCTMAST"
006200             ORGANIZATION IS LINE SEQUENTIAL.
006300
006400     SELECT  ACCT-FILE-OUT
006500             ASSIGN TO "ACCTINDX"
006600             ORGANIZATION IS INDEXED
006700             ACCESS MODE IS SEQUENTIAL
006800             RECORD KEY IS ACCT-ID-IDX
006900             FILE STATUS IS ACCT-FILE-STATUS.
007000******************************************************************
007100 DATA                        DIVISION.
007200*-----------------------------------------------------------------
007300 FILE                        SECTION.
007400 FD  CUST-FILE-IN
007500     RECORD CONTAINS 96 CHARACTERS
007600     DATA RECORD IS CUSTOMER-RECORD-IN.
007700 01  CUSTOMER-RECORD-IN.
007800     05  CUST-ID-IN             PIC X(10).
007900     05  CUST-NAME-IN           PIC X(30).
008000     05  CUST-EMAIL-IN          PIC X(40).
008100     05  CUST-PHONE-IN          PIC X(16).
008200 01  CUSTOMER-RECORD-IN-REDEF REDEFINES CUSTOMER-RECORD-IN.
008300     05  CRI-KEY-FIELD          PIC X(10).
008400     05  FILLER                 PIC X(86).
008500
008600 FD  CUST-FILE-OUT
008700     RECORD CONTAINS 100 CHARACTERS
008800     DATA RECORD IS CUST-INDEX-RECORD.
008900 01  CUST-INDEX-RECORD.
009000     05  CUST-ID-IDX            PIC X(10).
009100     05  CUST-NAME-IDX          PIC X(30).
009200     05  CUST-EMAIL-IDX         PIC X(40).
009300     05  CUST-PHONE-IDX         PIC X(16).
009400     05  FILLER                 PIC X(04).
009500 01  CUST-INDEX-RECORD-REDEF REDEFINES CUST-INDEX-RECORD.
009600     05  CIR-KEY-FIELD          PIC X(10).
009700     05  FILLER                 PIC X(90).
009800
009900 FD  ACCT-FILE-IN
010000     RECORD CONTAINS 40 CHARACTERS
010100     DATA RECORD IS ACCOUNT-RECORD-IN.
010200 01  ACCOUNT-RECORD-IN.
010300     05  ACCT-ID-IN             PIC X(14).
010400     05  ACCT-CUST-ID-IN        PIC X(10).
010500     05  ACCT-TYPE-IN           PIC X(01).
010600     05  ACCT-BALANCE-IN        PIC S9(13)V99.
010700
010800 FD  ACCT-FILE-OUT
010900     RECORD CONTAINS 44 CHARACTERS
011000     DATA RECORD IS ACCT-INDEX-RECORD.
011100 01  ACCT-INDEX-RECORD.
011200     05  ACCT-ID-IDX            PIC X(14).
011300     05  ACCT-CUST-ID-IDX       PIC X(10).
011400     05  ACCT-TYPE-IDX          PIC X(01).
011500     05  ACCT-BALANCE-IDX       PIC S9(13)V99.
011600     05  FILLER                 PIC X(04).
011700 01  ACCT-INDEX-RECORD-REDEF REDEFINES ACCT-INDEX-RECORD.
011800     05  AIR-KEY-FIELD          PIC X(14).
011900     05  FILLER                 PIC X(30).
012000*-----------------------------------------------------------------
012100 WORKING-STORAGE             SECTION.
012200*-----------------------------------------------------------------
012300*    File status cells, standalone per the shop's habit.
012400 77  CUST-FILE-STATUS            PIC X(02).
012500 77  ACCT-FILE-STATUS            PIC X(02).
012600 01  SWITCHES-AND-COUNTERS.
012700     05  EOF-SW                 PIC X(01).
012800         88  NOMORE-RECORD              VALUE "Y".
012900     05  CUST-BUILT-CNT         PIC 9(05) COMP VALUE ZERO.
013000     05  ACCT-BUILT-CNT         PIC 9(05) COMP VALUE ZERO.
013100******************************************************************
013200 PROCEDURE                   DIVISION.
013300*-----------------------------------------------------------------
013400* Main procedure
013500*-----------------------------------------------------------------
013600 100-BUILD-INDEX.
013700     PERFORM 200-BUILD-CUSTOMER-INDEX.
013800     PERFORM 200-BUILD-ACCOUNT-INDEX.
013900     STOP RUN.
014000
014100******************************************************************
014200 200-BUILD-CUSTOMER-INDEX.
014300     PERFORM 300-INITIATE-CUST-BUILD
014400             THRU 300-INITIATE-CUST-BUILD-EXIT.
014500     PERFORM 300-PROCEED-CUST-BUILD UNTIL NOMORE-RECORD.
014600     PERFORM 300-TERMINATE-CUST-BUILD.
014700
014800*-----------------------------------------------------------------
014900 200-BUILD-ACCOUNT-INDEX.
015000     PERFORM 300-INITIATE-ACCT-BUILD
015100             THRU 300-INITIATE-ACCT-BUILD-EXIT.
015200     PERFORM 300-PROCEED-ACCT-BUILD UNTIL NOMORE-RECORD.
015300     PERFORM 300-TERMINATE-ACCT-BUILD.
015400
015500******************************************************************
015600*    A bad CUSTMAST-NEW/CUSTINDX open is fatal to this pass only -
015700*    the GO TO jumps past the first read straight to the EXIT
015800*    sentinel, leaving EOF-SW set so the PROCEED loop never runs.
015900 300-INITIATE-CUST-BUILD.
016000     PERFORM 400-OPEN-CUST-FILES.
016100     MOVE    "N"             TO EOF-SW.
016200     IF  CUST-FILE-STATUS NOT = "00"
016300         MOVE    "Y"         TO EOF-SW
016400         GO TO   300-INITIATE-CUST-BUILD-EXIT
016500     END-IF.
016600     PERFORM 400-READ-CUST-FILE-IN.
016700 300-INITIATE-CUST-BUILD-EXIT.
016800     EXIT.
016900
017000*-----------------------------------------------------------------
017100 300-PROCEED-CUST-BUILD.
017200     PERFORM 400-WRITE-CUST-INDEX-RECORD.
017300     PERFORM 400-READ-CUST-FILE-IN.
017400
017500*-----------------------------------------------------------------
017600 300-TERMINATE-CUST-BUILD.
017700     PERFORM 400-CLOSE-CUST-FILES.
017800     DISPLAY "BUILD-INDEX: CUSTOMER INDEX BUILT - "
017900             CUST-BUILT-CNT " RECORDS.".
018000
018100*-----------------------------------------------------------------
018200*    Same fatal-open pattern as the customer pass above.
018300 300-INITIATE-ACCT-BUILD.
018400     PERFORM 400-OPEN-ACCT-FILES.
018500     MOVE    "N"             TO EOF-SW.
018600     IF  ACCT-FILE-STATUS NOT = "00"
018700         MOVE    "Y"         TO EOF-SW
018800         GO TO   300-INITIATE-ACCT-BUILD-EXIT
018900     END-IF.
019000     PERFORM 400-READ-ACCT-FILE-IN.
019100 300-INITIATE-ACCT-BUILD-EXIT.
019200     EXIT.
019300
019400*-----------------------------------------------------------------
019500 300-PROCEED-ACCT-BUILD.
019600     PERFORM 400-WRITE-ACCT-INDEX-RECORD.
019700     PERFORM 400-READ-ACCT-FILE-IN.
019800
019900*-----------------------------------------------------------------
020000 300-TERMINATE-ACCT-BUILD.
020100     PERFORM 400-CLOSE-ACCT-FILES.
020200     DISPLAY "BUILD-INDEX: ACCOUNT INDEX BUILT - "
020300             ACCT-BUILT-CNT " RECORDS.".
020400
020500******************************************************************
020600 400-OPEN-CUST-FILES.
020700     OPEN    INPUT   CUST-FILE-IN
020800             OUTPUT  CUST-FILE-OUT.
020900     IF  CUST-FILE-STATUS NOT = "00"
021000         DISPLAY "BUILD-INDEX: CUSTINDX OPEN STATUS "
021100                 CUST-FILE-STATUS
021200     END-IF.
021300
021400*-----------------------------------------------------------------
021500 400-OPEN-ACCT-FILES.
021600     OPEN    INPUT   ACCT-FILE-IN
021700             OUTPUT  ACCT-FILE-OUT.
021800     IF  ACCT-FILE-STATUS NOT = "00"
021900         DISPLAY "BUILD-INDEX: ACCTINDX OPEN STATUS "
022000                 ACCT-FILE-STATUS
022100     END-IF.
022200
022300*-----------------------------------------------------------------
022400 400-READ-CUST-FILE-IN.
022500     READ CUST-FILE-IN
022600             AT END      MOVE "Y"    TO EOF-SW.
022700
022800*-----------------------------------------------------------------
022900 400-READ-ACCT-FILE-IN.
023000     READ ACCT-FILE-IN
023100             AT END      MOVE "Y"    TO EOF-SW.
023200
023300*-----------------------------------------------------------------
023400 400-WRITE-CUST-INDEX-RECORD.
023500     MOVE    SPACES              TO CUST-INDEX-RECORD.
023600     MOVE    CUST-ID-IN          TO CUST-ID-IDX.
023700     MOVE    CUST-NAME-IN        TO CUST-NAME-IDX.
023800     MOVE    CUST-EMAIL-IN       TO CUST-EMAIL-IDX.
023900     MOVE    CUST-PHONE-IN       TO CUST-PHONE-IDX.
024000     WRITE   CUST-INDEX-RECORD
024100         INVALID KEY DISPLAY "BUILD-INDEX: DUP CUST-ID "
024200                     CUST-ID-IN
024300         NOT INVALID KEY ADD 1 TO CUST-BUILT-CNT.
024400
024500*-----------------------------------------------------------------
024600 400-WRITE-ACCT-INDEX-RECORD.
024700     MOVE    SPACES              TO ACCT-INDEX-RECORD.
024800     MOVE    ACCT-ID-IN          TO ACCT-ID-IDX.
024900     MOVE    ACCT-CUST-ID-IN     TO ACCT-CUST-ID-IDX.
025000     MOVE    ACCT-TYPE-IN        TO ACCT-TYPE-IDX.
025100     MOVE    ACCT-BALANCE-IN     TO ACCT-BALANCE-IDX.
025200     WRITE   ACCT-INDEX-RECORD
025300         INVALID KEY DISPLAY "BUILD-INDEX: DUP ACCT-ID "
025400                     ACCT-ID-IN
025500         NOT INVALID KEY ADD 1 TO ACCT-BUILT-CNT.
025600
025700*-----------------------------------------------------------------
025800 400-CLOSE-CUST-FILES.
025900     CLOSE   CUST-FILE-IN
026000             CUST-FILE-OUT.
026100
026200*-----------------------------------------------------------------
026300 400-CLOSE-ACCT-FILES.
026400     CLOSE   ACCT-FILE-IN
026500             ACCT-FILE-OUT.
